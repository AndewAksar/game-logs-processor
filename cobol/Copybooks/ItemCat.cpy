000100******************************************************************
000110* COPYBOOK     ItemCat
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Item catalog reference record - one per known item
000140*              type.  Loaded whole by STATS-REPORT and by ITEM-QUERY
000150*              to resolve a type id to its display name; a miss
000160*              renders downstream as "unknown item <id>".
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*    1991-03-05  RBW  CR-1102  Copybook written for the log-merge
000200*                               project, modeled on the old
000210*                               SUPPLIER-RECORD-IN reference layout.
000220*-----------------------------------------------------------------
000230 01  WS-ITEMCAT-RECORD.
000240     05  IC-ITEM-TYPE-ID               PIC 9(09).
000250     05  IC-ITEM-NAME                  PIC X(40).
000260     05  FILLER                        PIC X(11).
