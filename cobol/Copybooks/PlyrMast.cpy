000100******************************************************************
000110* COPYBOOK     PlyrMast
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Player master reference record - one per known
000140*              player.  Source of record is the player roster
000150*              extract; players seen in the logs but missing here
000160*              are stub-created by BUILD-STATE with PM-NAME set to
000170*              "unknown" (see PM-STUB-SW below).
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    1991-03-02  RBW  CR-1102  Copybook written for the log-merge
000210*                               project, modeled on the old
000220*                               SUPPLIER-RECORD-IN reference layout.
000230*    1991-05-20  DMH  CR-1145  Added PM-STUB-SW so the report step
000240*                               can tell a real roster entry from a
000250*                               log-only stub without re-deriving it.
000260*-----------------------------------------------------------------
000270 01  WS-PLYRMAST-RECORD.
000280     05  PM-PLAYER-ID                 PIC 9(09).
000290     05  PM-NAME                      PIC X(30).
000300     05  PM-LEVEL                     PIC 9(04).
000310     05  PM-LEVEL-X REDEFINES PM-LEVEL
000320                                      PIC X(04).
000330     05  PM-STUB-SW                   PIC X(01).
000340         88  PM-IS-ROSTER-PLAYER           VALUE 'N'.
000350         88  PM-IS-STUB-PLAYER             VALUE 'Y'.
000360     05  FILLER                       PIC X(10).
