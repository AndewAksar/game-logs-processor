000100******************************************************************
000110* COPYBOOK     ItemStat
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Indexed working-state record, one per item type ever
000140*              mentioned in the inventory log.  Built and maintained
000150*              by BUILD-STATE (file ITEMSTAT), read RANDOM by both
000160*              STATS-REPORT (top/first/last sections) and ITEM-QUERY
000170*              (total quantity and owner count for a looked-up id).
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    1991-03-08  RBW  CR-1102  Copybook written for the log-merge
000210*                               project.
000220*    1991-03-15  RBW  CR-1102  Added IS-FIRST-SEEN-ORDER - the report
000230*                               needs the items ranked by order of
000240*                               first appearance, not by timestamp
000250*                               alone, in case two items first appear
000260*                               in the same merged second.
000270*    1991-06-02  DMH  CR-1151  Owner count floored at zero per the
000280*                               business rule; added IS-OWNER-COUNT
000290*                               edit note below.
000300*-----------------------------------------------------------------
000310 01  WS-ITEMSTAT-RECORD.
000320     05  IS-ITEM-TYPE-ID               PIC 9(09).
000330     05  IS-TOTAL-QTY                  PIC S9(13).
000340     05  IS-TOTAL-QTY-X REDEFINES IS-TOTAL-QTY
000350                                       PIC X(13).
000360*        Never allowed to print negative - held at zero by the
000370*        400-APPLY-INVENTORY-PAIR owner-count bookkeeping below.
000380     05  IS-OWNER-COUNT                PIC 9(09).
000390     05  IS-MENTIONS                   PIC 9(09).
000400     05  IS-FIRST-SEEN-TS              PIC 9(10).
000410     05  IS-FIRST-SEEN-ORDER           PIC 9(09) COMP.
000420     05  IS-SEEN-SW                    PIC X(01).
000430         88  IS-FIRST-SEEN-RECORDED         VALUE 'Y'.
000440         88  IS-NOT-YET-SEEN                VALUE 'N'.
000450     05  FILLER                        PIC X(15).
