000100******************************************************************
000110* COPYBOOK     PlyrItem
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Indexed working-state record, one per (player, item)
000140*              pair ever touched, carrying that player's running
000150*              quantity of that item.  Primary key is the composite
000160*              PI-COMPOSITE-KEY; the alternate key PI-ITEM-TYPE-ID
000170*              (duplicates allowed) lets ITEM-QUERY START/READ NEXT
000180*              every holder of a given item without a full file scan.
000190*-----------------------------------------------------------------
000200* CHANGE LOG
000210*    1991-03-10  RBW  CR-1102  Copybook written for the log-merge
000220*                               project.
000230*    1991-06-09  DMH  CR-1151  Added the alternate key so the query
000240*                               step's top-10-holders lookup did not
000250*                               have to read PLYRSTAT times-items.
000260*-----------------------------------------------------------------
000270 01  WS-PLYRITEM-RECORD.
000280     05  PI-COMPOSITE-KEY.
000290         10  PI-PLAYER-ID               PIC 9(09).
000300         10  PI-ITEM-TYPE-ID            PIC 9(09).
000310     05  PI-QUANTITY                    PIC S9(11).
000320     05  PI-QUANTITY-X REDEFINES PI-QUANTITY
000330                                        PIC X(11).
000340     05  FILLER                         PIC X(12).
