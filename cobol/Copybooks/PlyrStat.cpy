000100******************************************************************
000110* COPYBOOK     PlyrStat
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Indexed working-state record, one per player touched
000140*              by either log.  Built and maintained by BUILD-STATE
000150*              (file PLYRSTAT), read RANDOM by STATS-REPORT to rank
000160*              the top-10 balances and by no one else - ITEM-QUERY
000170*              goes through PlyrItem instead.
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    1991-03-08  RBW  CR-1102  Copybook written for the log-merge
000210*                               project, replacing the old indexed
000220*                               INVENT-RECORD-IN master concept with
000230*                               a per-player running-balance record.
000240*    1991-05-20  DMH  CR-1145  Added PS-NAME so STATS-REPORT does not
000250*                               have to re-open the roster file just
000260*                               to print a display name.
000270*    1991-06-02  DMH  CR-1151  Added the activity-window fields
000280*                               (first/last event timestamp) called
000290*                               for by the report's "N/A" column.
000300*-----------------------------------------------------------------
000310 01  WS-PLYRSTAT-RECORD.
000320     05  PS-PLAYER-ID                  PIC 9(09).
000330     05  PS-NAME                       PIC X(30).
000340     05  PS-MONEY-BALANCE              PIC S9(13).
000350     05  PS-MONEY-BALANCE-X REDEFINES PS-MONEY-BALANCE
000360                                       PIC X(13).
000370     05  PS-ACTIVITY-SW                PIC X(01).
000380         88  PS-HAS-ACTIVITY                VALUE 'Y'.
000390         88  PS-NO-ACTIVITY                 VALUE 'N'.
000400     05  PS-FIRST-EVENT-TS             PIC 9(10).
000410     05  PS-LAST-EVENT-TS              PIC 9(10).
000420     05  FILLER                        PIC X(20).
