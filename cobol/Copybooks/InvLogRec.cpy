000100******************************************************************
000110* COPYBOOK     InvLogRec
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Parsed layout of one ITEM transaction event, as taken
000140*              off the raw inventory log line.  The raw line carries
000150*              a bracketed epoch timestamp, the action word, the
000160*              player id, and a comma flat list of (item, amount)
000170*              pairs in parentheses - this 01-level is the UNSTRINGed
000180*              working form used once a line has passed validation.
000190*              COPYd by MERGE-LOGS and BUILD-STATE; both sweep the
000200*              inventory log independently (merge pass, state pass).
000210*-----------------------------------------------------------------
000220* CHANGE LOG
000230*    1991-03-02  RBW  CR-1102  Copybook written for the log-merge
000240*                               project, split out of BATCH-UPDATE's
000250*                               old TRANS-RECORD-IN so both sweep
000260*                               programs share one layout.
000270*    1991-03-09  RBW  CR-1102  Added IL-PAIR-COUNT so callers do not
000280*                               have to rescan the table to learn how
000290*                               many pairs were actually present.
000300*    1991-04-14  DMH  CR-1130  Widened IL-RAW-LINE to 200 to cover the
000310*                               10-pair worst case without truncation.
000320*-----------------------------------------------------------------
000330 01  WS-INVLOG-RECORD.
000340     05  IL-RAW-LINE                 PIC X(200).
000350     05  IL-LINE-LENGTH              PIC 9(03) COMP.
000360*        Parsed fields - populated by the 300-PARSE-INVENTORY-LINE
000370*        paragraph of the calling program once IL-RAW-LINE has been
000380*        tokenized on "[", "]", "|", "(", ")" and ",".
000390     05  IL-TIMESTAMP                PIC 9(10).
000400     05  IL-TIMESTAMP-X REDEFINES IL-TIMESTAMP
000410                                      PIC X(10).
000420     05  IL-ACTION                   PIC X(11).
000430         88  IL-ACTION-ADD                VALUE 'ITEM_ADD   '.
000440         88  IL-ACTION-REMOVE             VALUE 'ITEM_REMOVE'.
000450         88  IL-ACTION-VALID               VALUE 'ITEM_ADD   '
000460                                                  'ITEM_REMOVE'.
000470     05  IL-PLAYER-ID                PIC 9(09).
000480     05  IL-PAIR-COUNT               PIC 9(02) COMP.
000490         88  IL-NO-PAIRS                  VALUE 0.
000500     05  IL-PAIRS OCCURS 10 TIMES
000510                   INDEXED BY IL-PAIR-IDX.
000520         10  IL-PAIR-ITEM-ID          PIC 9(09).
000530         10  IL-PAIR-AMOUNT           PIC S9(09).
000540         10  IL-PAIR-DUP-SW           PIC X(01).
000550             88  IL-PAIR-SUPERSEDED        VALUE 'Y'.
000560             88  IL-PAIR-LIVE              VALUE 'N'.
000570     05  IL-VALID-LINE-SW             PIC X(01).
000580         88  IL-LINE-IS-VALID              VALUE 'Y'.
000590         88  IL-LINE-IS-INVALID            VALUE 'N'.
000600     05  FILLER                       PIC X(14).
000610*-----------------------------------------------------------------
000620* Token staging area used while an inventory line is being torn
000630* apart; kept in this copybook (rather than local WORKING-STORAGE
000640* in each program) so the tokenizing paragraphs can be pasted
000650* verbatim between MERGE-LOGS and BUILD-STATE.
000660 01  WS-INVLOG-TOKEN-AREA.
000670     05  IT-HEADER-PART               PIC X(40).
000680     05  IT-PAIR-LIST-PART            PIC X(160).
000690     05  IT-TOKEN                     PIC X(12).
000700     05  IT-TOKEN-COUNT               PIC 9(03) COMP.
000710     05  IT-TOKEN-IDX                 PIC 9(03) COMP.
000720     05  IT-SCAN-PTR                  PIC 9(03) COMP.
000730     05  FILLER                       PIC X(08).
