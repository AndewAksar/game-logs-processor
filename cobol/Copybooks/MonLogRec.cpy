000100******************************************************************
000110* COPYBOOK     MonLogRec
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Parsed layout of one MONEY transaction event, taken
000140*              off the raw money log line (pipe-delimited timestamp
000150*              and player id, then a comma payload of action,
000160*              amount, and a free-text reason that may itself hold
000170*              commas).  COPYd by MERGE-LOGS and BUILD-STATE.
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    1991-03-03  RBW  CR-1102  Copybook written, paired with
000210*                               InvLogRec for the log-merge project.
000220*    1991-04-14  DMH  CR-1130  MN-REASON widened to 60 to match the
000230*                               stated field width; previously 40
000240*                               truncated long promo-event reasons.
000250*-----------------------------------------------------------------
000260 01  WS-MONLOG-RECORD.
000270     05  MN-RAW-LINE                  PIC X(120).
000280     05  MN-LINE-LENGTH               PIC 9(03) COMP.
000290     05  MN-TIMESTAMP                 PIC 9(10).
000300     05  MN-TIMESTAMP-X REDEFINES MN-TIMESTAMP
000310                                      PIC X(10).
000320     05  MN-PLAYER-ID                 PIC 9(09).
000330     05  MN-ACTION                    PIC X(12).
000340         88  MN-ACTION-ADD                 VALUE 'MONEY_ADD   '.
000350         88  MN-ACTION-REMOVE              VALUE 'MONEY_REMOVE'.
000360         88  MN-ACTION-VALID                VALUE 'MONEY_ADD   '
000370                                                   'MONEY_REMOVE'.
000380     05  MN-AMOUNT                    PIC S9(11).
000390     05  MN-REASON                    PIC X(60).
000400     05  MN-VALID-LINE-SW             PIC X(01).
000410         88  MN-LINE-IS-VALID               VALUE 'Y'.
000420         88  MN-LINE-IS-INVALID             VALUE 'N'.
000430     05  FILLER                       PIC X(09).
000440*-----------------------------------------------------------------
000450* Token staging area for the pipe/comma split - payload is split on
000460* the first two commas only, so the reason keeps any further commas
000470* and embedded spaces verbatim (trimmed of leading/trailing blanks).
000480 01  WS-MONLOG-TOKEN-AREA.
000490     05  MT-FIELD-1                   PIC X(10).
000500     05  MT-FIELD-2                   PIC X(09).
000510     05  MT-PAYLOAD                   PIC X(80).
000520     05  MT-BAR-COUNT                 PIC 9(02) COMP.
000530     05  MT-COMMA-COUNT               PIC 9(02) COMP.
000540     05  MT-SCAN-PTR                  PIC 9(03) COMP.
000550     05  FILLER                       PIC X(06).
