000100******************************************************************
000110* COPYBOOK     CombRec
000120* SHOP         Game Ops Batch / Log Processing Suite
000130* PURPOSE      Output line layout for the combined, chronologically
000140*              merged transaction log written by MERGE-LOGS.  Two
000150*              print pictures share one formatted-timestamp prefix -
000160*              one for an item event, one for a money event - chosen
000170*              by CR-EVENT-IS-ITEM / CR-EVENT-IS-MONEY.
000180*-----------------------------------------------------------------
000190* CHANGE LOG
000200*    1991-03-04  RBW  CR-1102  Copybook written for the log-merge
000210*                               project.
000220*    1991-03-11  RBW  CR-1102  Split the pair-list text out to its
000230*                               own 05 so the item line can be built
000240*                               incrementally, one pair at a time.
000250*-----------------------------------------------------------------
000260* Formatted timestamp, common to both event kinds - UTC,
000270* YY-MM-DD HH:MM:SS, two-digit year per the shop's merge standard.
000280 01  WS-COMBINED-TIMESTAMP.
000290     05  CT-YY                         PIC 9(02).
000300     05  FILLER                        PIC X(01) VALUE '-'.
000310     05  CT-MM                         PIC 9(02).
000320     05  FILLER                        PIC X(01) VALUE '-'.
000330     05  CT-DD                         PIC 9(02).
000340     05  FILLER                        PIC X(01) VALUE ' '.
000350     05  CT-HH                         PIC 9(02).
000360     05  FILLER                        PIC X(01) VALUE ':'.
000370     05  CT-MI                         PIC 9(02).
000380     05  FILLER                        PIC X(01) VALUE ':'.
000390     05  CT-SS                         PIC 9(02).
000400 01  WS-COMBINED-TIMESTAMP-X REDEFINES WS-COMBINED-TIMESTAMP
000410                                       PIC X(17).
000420*-----------------------------------------------------------------
000430* Item-event output line:
000440*   [YY-MM-DD HH:MM:SS] player_id | ACTION (id, amt) (id, amt) ...
000450 01  CR-ITEM-EVENT-LINE.
000460     05  FILLER                        PIC X(01) VALUE '['.
000470     05  CR-IT-TIMESTAMP               PIC X(17).
000480     05  FILLER                        PIC X(02) VALUE '] '.
000490     05  CR-IT-PLAYER-ID                PIC Z(08)9.
000500     05  FILLER                        PIC X(03) VALUE ' | '.
000510     05  CR-IT-ACTION                  PIC X(11).
000520     05  FILLER                        PIC X(01) VALUE ' '.
000530     05  CR-IT-PAIR-TEXT                PIC X(160).
000540*-----------------------------------------------------------------
000550* Money-event output line:
000560*   [YY-MM-DD HH:MM:SS] player_id | ACTION | amount | reason
000570 01  CR-MONEY-EVENT-LINE.
000580     05  FILLER                        PIC X(01) VALUE '['.
000590     05  CR-MN-TIMESTAMP               PIC X(17).
000600     05  FILLER                        PIC X(02) VALUE '] '.
000610     05  CR-MN-PLAYER-ID                PIC Z(08)9.
000620     05  FILLER                        PIC X(03) VALUE ' | '.
000630     05  CR-MN-ACTION                  PIC X(12).
000640     05  FILLER                        PIC X(03) VALUE ' | '.
000650     05  CR-MN-AMOUNT                  PIC -(10)9.
000660     05  FILLER                        PIC X(03) VALUE ' | '.
000670     05  CR-MN-REASON                  PIC X(60).
000680*-----------------------------------------------------------------
000690* One text pair appended into CR-IT-PAIR-TEXT as pairs are formatted.
000700 01  WS-COMBINED-PAIR-TEXT.
000710     05  FILLER                        PIC X(01) VALUE '('.
000720     05  CP-ITEM-ID-TEXT               PIC Z(08)9.
000730     05  FILLER                        PIC X(02) VALUE ', '.
000740     05  CP-AMOUNT-TEXT                PIC -(08)9.
000750     05  FILLER                        PIC X(02) VALUE ') '.
