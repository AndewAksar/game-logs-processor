000100*****************************************************************
000110* This program is to apply one signed inventory-pair amount to a
000120*    player's running quantity of one item, and report back both
000130*    the new quantity and whether that quantity just crossed zero
000140*    in either direction - BUILD-STATE calls this once per pair so
000150*    the owner-count bookkeeping lives in one place, shared by the
000160*    two files (PLYRITEM and ITEMSTAT) that both care about it.
000170*
000180* Called By
000190*    - BUILD-STATE   (file BuildState.cbl)
000200*
000210*****************************************************************
000220 IDENTIFICATION              DIVISION.
000230*-----------------------------------------------------------------
000240 PROGRAM-ID.                 APPLY-DELTA.
000250 AUTHOR.                     D M HOLLOWAY.
000260 INSTALLATION.               GAME OPS BATCH - LOG PROCESSING.
000270 DATE-WRITTEN.               MAY 20, 1991.
000280 DATE-COMPILED.
000290 SECURITY.                   UNCLASSIFIED.
000300*-----------------------------------------------------------------
000310* CHANGE LOG
000320*    1991-05-20  DMH  CR-1102  Original delivery - factored out of
000330*                               the old COMPUTE-VALUE reorder-point
000340*                               subprogram pattern, now computing a
000350*                               quantity delta and a crossing flag
000360*                               instead of an extended sale price.
000370*    1991-09-03  DMH  CR-1170  Prior/new zero tests changed from
000380*                               straight EQUAL to NOT GREATER THAN
000390*                               zero - a REMOVE posted ahead of its
000400*                               matching ADD was landing a quantity
000410*                               below zero and missing the crossing.
000420*    1992-02-11  JBT  CR-1205  Added LD-CROSSED-UP / LD-CROSSED-DOWN
000430*                               as two switches instead of one, after
000440*                               a bad report join tried to treat "no
000450*                               change" and "went to zero" the same.
000460*    1998-09-02  SRK  CR-1489  Y2K READINESS - reviewed; this program
000470*                               carries no date fields, no change made.
000480*-----------------------------------------------------------------
000490 ENVIRONMENT                 DIVISION.
000500*-----------------------------------------------------------------
000510 CONFIGURATION               SECTION.
000520 SOURCE-COMPUTER.            IBM-3090.
000530 OBJECT-COMPUTER.            IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*-----------------------------------------------------------------
000570 DATA                        DIVISION.
000580*-----------------------------------------------------------------
000590 WORKING-STORAGE             SECTION.
000600* Standalone call counter - no report reads it, it is here strictly
000610* for a dump to pick up if this subprogram is ever suspected of
000620* being skipped on a run.
000630 77  WS-CALL-COUNT               PIC 9(09) COMP VALUE 0.
000640 01  WS-ZERO-TEST-AREA.
000650     05  WS-PRIOR-WAS-ZERO-SW       PIC X(01).
000660         88  WS-PRIOR-WAS-ZERO          VALUE 'Y'.
000670     05  WS-NEW-IS-ZERO-SW          PIC X(01).
000680         88  WS-NEW-IS-ZERO             VALUE 'Y'.
000690*-----------------------------------------------------------------
000700 LINKAGE                     SECTION.
000710*-----------------------------------------------------------------
000720 01  LD-PRIOR-QUANTITY            PIC S9(11).
000730 01  LD-PRIOR-QUANTITY-X REDEFINES LD-PRIOR-QUANTITY
000740                                  PIC X(11).
000750 01  LD-DELTA-AMOUNT              PIC S9(09).
000760 01  LD-DELTA-AMOUNT-X REDEFINES LD-DELTA-AMOUNT
000770                                  PIC X(09).
000780 01  LD-NEW-QUANTITY              PIC S9(11).
000790 01  LD-NEW-QUANTITY-X REDEFINES LD-NEW-QUANTITY
000800                                  PIC X(11).
000810 01  LD-CROSSED-UP-SW             PIC X(01).
000820     88  LD-CROSSED-UP                VALUE 'Y'.
000830 01  LD-CROSSED-DOWN-SW           PIC X(01).
000840     88  LD-CROSSED-DOWN              VALUE 'Y'.
000850*-----------------------------------------------------------------
000860 PROCEDURE                   DIVISION USING LD-PRIOR-QUANTITY
000870                                            LD-DELTA-AMOUNT
000880                                            LD-NEW-QUANTITY
000890                                            LD-CROSSED-UP-SW
000900                                            LD-CROSSED-DOWN-SW.
000910*-----------------------------------------------------------------
000920* Main procedure - one quantity update, one crossing test, return.
000930* A zero delta cannot cross zero either way, so that case branches
000940* straight to the exit and skips the crossing-switch work below.
000950*-----------------------------------------------------------------
000960 100-APPLY-DELTA.
000970     PERFORM 200-INITIALIZE-CALL THRU 200-INITIALIZE-CALL-EXIT.
000980     PERFORM 200-TEST-PRIOR-QUANTITY
000990         THRU 200-TEST-PRIOR-QUANTITY-EXIT.
001000     COMPUTE LD-NEW-QUANTITY = LD-PRIOR-QUANTITY + LD-DELTA-AMOUNT.
001010*        No floor here - a player's own quantity is allowed to run
001020*        negative (a REMOVE posted before its matching ADD); only
001030*        the owner count below is ever held at a zero boundary.
001040     IF LD-DELTA-AMOUNT = 0
001050         GO TO 100-APPLY-DELTA-EXIT
001060     END-IF.
001070     PERFORM 200-TEST-NEW-QUANTITY THRU 200-TEST-NEW-QUANTITY-EXIT.
001080     PERFORM 200-SET-CROSSING-SWITCHES
001090         THRU 200-SET-CROSSING-SWITCHES-EXIT.
001100 100-APPLY-DELTA-EXIT.
001110     EXIT PROGRAM.
001120*
001130 200-INITIALIZE-CALL.
001140     ADD 1 TO WS-CALL-COUNT.
001150     MOVE 'N' TO LD-CROSSED-UP-SW.
001160     MOVE 'N' TO LD-CROSSED-DOWN-SW.
001170 200-INITIALIZE-CALL-EXIT.
001180     EXIT.
001190*
001200 200-TEST-PRIOR-QUANTITY.
001210     IF LD-PRIOR-QUANTITY NOT > 0
001220         MOVE 'Y' TO WS-PRIOR-WAS-ZERO-SW
001230     ELSE
001240         MOVE 'N' TO WS-PRIOR-WAS-ZERO-SW
001250     END-IF.
001260 200-TEST-PRIOR-QUANTITY-EXIT.
001270     EXIT.
001280*
001290 200-TEST-NEW-QUANTITY.
001300     IF LD-NEW-QUANTITY NOT > 0
001310         MOVE 'Y' TO WS-NEW-IS-ZERO-SW
001320     ELSE
001330         MOVE 'N' TO WS-NEW-IS-ZERO-SW
001340     END-IF.
001350 200-TEST-NEW-QUANTITY-EXIT.
001360     EXIT.
001370*
001380 200-SET-CROSSING-SWITCHES.
001390     IF WS-PRIOR-WAS-ZERO AND NOT WS-NEW-IS-ZERO
001400         MOVE 'Y' TO LD-CROSSED-UP-SW
001410     END-IF.
001420     IF NOT WS-PRIOR-WAS-ZERO AND WS-NEW-IS-ZERO
001430         MOVE 'Y' TO LD-CROSSED-DOWN-SW
001440     END-IF.
001450 200-SET-CROSSING-SWITCHES-EXIT.
001460     EXIT.
