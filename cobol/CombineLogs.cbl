000100******************************************************************
000110* This program is to merge the daily ITEM transaction log and
000120*    MONEY transaction log into one chronological combined log,
000130*    USING a Balance Line Diagram over timestamps instead of part
000140*    numbers - the same two-pointer technique this shop has used
000150*    on master/transaction sweeps for years.
000160*
000170* Used File
000180*    - Item Transaction Log (in) : INVLOGS.TXT
000190*    - Money Transaction Log (in): MONYLOGS.TXT
000200*    - Combined Log (out)        : COMBINED.TXT
000210*    - Run Log (out)             : APPLOG.TXT
000220*
000230******************************************************************
000240 IDENTIFICATION              DIVISION.
000250*-----------------------------------------------------------------
000260 PROGRAM-ID.                 MERGE-LOGS.
000270 AUTHOR.                     R B WISNIEWSKI.
000280 INSTALLATION.               GAME OPS BATCH - LOG PROCESSING.
000290 DATE-WRITTEN.               MARCH 2, 1991.
000300 DATE-COMPILED.
000310 SECURITY.                   UNCLASSIFIED.
000320*-----------------------------------------------------------------
000330* CHANGE LOG
000340*    1991-03-02  RBW  CR-1102  Original delivery - two-file
000350*                               balance-line merge of the item and
000360*                               money logs, ported from the old
000370*                               BATCH-UPDATE master/transaction job.
000380*    1991-03-09  RBW  CR-1102  Added line-count display to the end
000390*                               of job message per ops request.
000400*    1991-04-14  DMH  CR-1130  Widened the money reason field and
000410*                               fixed a truncation on long reasons.
000420*    1991-07-22  DMH  CR-1158  Added APPLOG.TXT - warnings for
000430*                               skipped lines used to go nowhere but
000440*                               the console, and the overnight run
000450*                               scrolled past before anyone saw them.
000460*    1992-01-06  JBT  CR-1201  Corrected tie-break: inventory events
000470*                               must sort ahead of money events at
000480*                               the same timestamp. Previously the
000490*                               EVALUATE fell through to money first.
000500*    1994-11-30  JBT  CR-1340  Inventory pair list now tolerates a
000510*                               trailing empty token from a stray
000520*                               comma; was aborting the whole line.
000530*    1998-09-02  SRK  CR-1489  Y2K READINESS - verified CT-YY never
000540*                               relies on a two-digit century; the
000550*                               field only ever prints the two-digit
000560*                               year of OUR OWN epoch timestamps and
000570*                               was cleared by the audit as is.
000580*    2001-02-14  SRK  CR-1552  Added warning line-number to APPLOG so
000590*                               operators can find the bad source line
000600*                               without re-running with TRACE on.
000610*-----------------------------------------------------------------
000620 ENVIRONMENT                 DIVISION.
000630*-----------------------------------------------------------------
000640 CONFIGURATION               SECTION.
000650 SOURCE-COMPUTER.            IBM-3090.
000660 OBJECT-COMPUTER.            IBM-3090.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690*-----------------------------------------------------------------
000700 INPUT-OUTPUT                SECTION.
000710 FILE-CONTROL.
000720     SELECT  ITEM-LOG-IN
000730             ASSIGN TO INVLOGS
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS IS ITEM-LOG-STATUS.
000760
000770     SELECT  MONEY-LOG-IN
000780             ASSIGN TO MONYLOGS
000790             ORGANIZATION IS LINE SEQUENTIAL
000800             FILE STATUS IS MONEY-LOG-STATUS.
000810
000820     SELECT  COMBINED-LOG-OUT
000830             ASSIGN TO COMBINED
000840             ORGANIZATION IS LINE SEQUENTIAL
000850             FILE STATUS IS COMBINED-LOG-STATUS.
000860
000870     SELECT  RUN-LOG-OUT
000880             ASSIGN TO APPLOG
000890             ORGANIZATION IS LINE SEQUENTIAL
000900             FILE STATUS IS RUN-LOG-STATUS.
000910*-----------------------------------------------------------------
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 FILE                        SECTION.
000950 FD  ITEM-LOG-IN
000960     RECORD CONTAINS 0 TO 200 CHARACTERS
000970     DATA RECORD IS ITEM-LOG-LINE-IN.
000980 01  ITEM-LOG-LINE-IN.
000990     05  ITEM-LOG-TEXT-IN           PIC X(200).
001000
001010 FD  MONEY-LOG-IN
001020     RECORD CONTAINS 0 TO 120 CHARACTERS
001030     DATA RECORD IS MONEY-LOG-LINE-IN.
001040 01  MONEY-LOG-LINE-IN.
001050     05  MONEY-LOG-TEXT-IN          PIC X(120).
001060
001070 FD  COMBINED-LOG-OUT
001080     RECORD CONTAINS 225 CHARACTERS
001090     DATA RECORD IS COMBINED-LOG-LINE-OUT.
001100 01  COMBINED-LOG-LINE-OUT          PIC X(225).
001110
001120 FD  RUN-LOG-OUT
001130     RECORD CONTAINS 100 CHARACTERS
001140     DATA RECORD IS RUN-LOG-LINE-OUT.
001150 01  RUN-LOG-LINE-OUT               PIC X(100).
001160*-----------------------------------------------------------------
001170 WORKING-STORAGE             SECTION.
001180*-----------------------------------------------------------------
001190* Standalone date-routine call counter - no report reads it, it is
001200* here strictly for a dump to confirm 400-CONVERT-STAMP actually ran
001210* if a combined-log timestamp is ever reported as suspect.
001220 77  WS-CONVERT-CALL-COUNT       PIC 9(07) COMP VALUE 0.
001230 COPY "D:\Copybooks\InvLogRec.cpy".
001240 COPY "D:\Copybooks\MonLogRec.cpy".
001250 COPY "D:\Copybooks\CombRec.cpy".
001260
001270 01  SWITCHES-AND-COUNTERS.
001280     05  ITEM-EOF-SW                PIC X(01) VALUE 'N'.
001290         88  ITEM-LOG-EOF                VALUE 'Y'.
001300     05  MONEY-EOF-SW               PIC X(01) VALUE 'N'.
001310         88  MONEY-LOG-EOF                VALUE 'Y'.
001320     05  ITEM-LINE-NO               PIC 9(08) COMP VALUE 0.
001330     05  MONEY-LINE-NO              PIC 9(08) COMP VALUE 0.
001340     05  ITEM-EVENT-COUNT           PIC 9(08) COMP VALUE 0.
001350     05  MONEY-EVENT-COUNT          PIC 9(08) COMP VALUE 0.
001360     05  TOTAL-EVENT-COUNT          PIC 9(08) COMP VALUE 0.
001370     05  WARNING-COUNT              PIC 9(08) COMP VALUE 0.
001380
001390 01  FILE-STATUS-CODES.
001400     05  ITEM-LOG-STATUS            PIC X(02).
001410     05  MONEY-LOG-STATUS           PIC X(02).
001420     05  COMBINED-LOG-STATUS        PIC X(02).
001430     05  RUN-LOG-STATUS             PIC X(02).
001440
001450 01  WS-EPOCH-WORK-AREA.
001460     05  WE-STAMP-EPOCH             PIC 9(10).
001470     05  WE-DAYS-SINCE-EPOCH        PIC 9(07) COMP.
001480     05  WE-SECS-OF-DAY             PIC 9(05) COMP.
001490     05  WE-YEAR-4                  PIC 9(04) COMP.
001500     05  WE-MONTH                   PIC 9(02) COMP.
001510     05  WE-DAY                     PIC 9(02) COMP.
001520     05  WE-LEAP-SW                 PIC X(01).
001530         88  WE-IS-LEAP-YEAR             VALUE 'Y'.
001540     05  WE-YEAR-REM                PIC 9(04) COMP.
001550     05  WE-YEAR-DIV                PIC 9(04) COMP.
001560     05  WE-DAYS-LEFT               PIC 9(05) COMP.
001570     05  WE-MONTH-IDX               PIC 9(02) COMP.
001580     05  WE-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
001590
001600 01  WS-MISC-WORK.
001610     05  WS-RUN-LOG-TEXT            PIC X(100).
001620     05  WS-NUMERIC-EDIT            PIC Z(07)9.
001630     05  WS-VALID-DIGITS-SW         PIC X(01).
001640         88  WS-ALL-DIGITS               VALUE 'Y'.
001650     05  WS-REASON-LEN              PIC 9(03) COMP.
001660     05  WS-REASON-SCAN             PIC 9(03) COMP.
001670*-----------------------------------------------------------------
001680 PROCEDURE                   DIVISION.
001690*-----------------------------------------------------------------
001700* Main procedure
001710*-----------------------------------------------------------------
001720 100-MERGE-LOGS.
001730     PERFORM 200-INITIATE-MERGE THRU 200-INITIATE-MERGE-EXIT.
001740     PERFORM 200-PROCEED-MERGE
001750             UNTIL ITEM-LOG-EOF AND MONEY-LOG-EOF.
001760     PERFORM 200-TERMINATE-MERGE THRU 200-TERMINATE-MERGE-EXIT.
001770
001780     STOP RUN.
001790
001800******************************************************************
001810* Open logs, open the combined and run-log output, prime the two
001820* pending records (one per source), per the balance-line diagram.
001830*-----------------------------------------------------------------
001840 200-INITIATE-MERGE.
001850     PERFORM 300-OPEN-ALL-FILES.
001860     PERFORM 300-BUILD-MONTH-TABLE.
001870     PERFORM 300-READ-NEXT-ITEM-EVENT.
001880     PERFORM 300-READ-NEXT-MONEY-EVENT.
001890 200-INITIATE-MERGE-EXIT.
001900     EXIT.
001910
001920*-----------------------------------------------------------------
001930* Emit whichever pending event has the smaller timestamp; on a
001940* tie the item (inventory) event goes out first - this is the only
001950* rule that differs from the old part-number balance line, where
001960* equal keys fell into the WHEN EQUAL branch instead.
001970*-----------------------------------------------------------------
001980 200-PROCEED-MERGE.
001990     EVALUATE TRUE
002000         WHEN ITEM-LOG-EOF AND MONEY-LOG-EOF
002010             CONTINUE
002020         WHEN ITEM-LOG-EOF
002030             PERFORM 300-EMIT-MONEY-EVENT
002040         WHEN MONEY-LOG-EOF
002050             PERFORM 300-EMIT-ITEM-EVENT
002060         WHEN IL-TIMESTAMP NOT GREATER THAN MN-TIMESTAMP
002070             PERFORM 300-EMIT-ITEM-EVENT
002080         WHEN OTHER
002090             PERFORM 300-EMIT-MONEY-EVENT
002100     END-EVALUATE.
002110
002120*-----------------------------------------------------------------
002130* Print run totals to the run log, display the end-of-job banner,
002140* close all files.
002150*-----------------------------------------------------------------
002160 200-TERMINATE-MERGE.
002170     PERFORM 300-WRITE-RUN-TOTALS.
002180     PERFORM 300-CLOSE-ALL-FILES.
002190     DISPLAY 'MERGE-LOGS: COMBINE COMPLETE, ' TOTAL-EVENT-COUNT
002200             ' EVENTS WRITTEN, ' WARNING-COUNT ' LINES SKIPPED'.
002210 200-TERMINATE-MERGE-EXIT.
002220     EXIT.
002230
002240******************************************************************
002250 300-OPEN-ALL-FILES.
002260     OPEN    INPUT    ITEM-LOG-IN
002270             INPUT    MONEY-LOG-IN
002280             OUTPUT   COMBINED-LOG-OUT
002290             OUTPUT   RUN-LOG-OUT.
002300
002310*-----------------------------------------------------------------
002320* Calendar table for epoch-to-YY-MM-DD conversion - rebuilt each
002330* run rather than hand-carried in a VALUE clause, so the leap-year
002340* adjustment to February can be folded in once by 400-CONVERT-STAMP
002350* instead of tested every time the table is indexed.
002360*-----------------------------------------------------------------
002370 300-BUILD-MONTH-TABLE.
002380     MOVE 31 TO WE-MONTH-DAYS (1).
002390     MOVE 28 TO WE-MONTH-DAYS (2).
002400     MOVE 31 TO WE-MONTH-DAYS (3).
002410     MOVE 30 TO WE-MONTH-DAYS (4).
002420     MOVE 31 TO WE-MONTH-DAYS (5).
002430     MOVE 30 TO WE-MONTH-DAYS (6).
002440     MOVE 31 TO WE-MONTH-DAYS (7).
002450     MOVE 31 TO WE-MONTH-DAYS (8).
002460     MOVE 30 TO WE-MONTH-DAYS (9).
002470     MOVE 31 TO WE-MONTH-DAYS (10).
002480     MOVE 30 TO WE-MONTH-DAYS (11).
002490     MOVE 31 TO WE-MONTH-DAYS (12).
002500
002510*-----------------------------------------------------------------
002520* Read and validate item-log lines until one passes, or end of
002530* file.  Invalid lines are skipped with a warning; processing
002540* never stops for a bad line - only for end of file.
002550*-----------------------------------------------------------------
002560 300-READ-NEXT-ITEM-EVENT.
002570     MOVE 'N' TO IL-VALID-LINE-SW.
002580     PERFORM 400-READ-ONE-ITEM-LINE
002590         UNTIL IL-LINE-IS-VALID OR ITEM-LOG-EOF.
002600
002610*-----------------------------------------------------------------
002620* Same idea for the money log.
002630*-----------------------------------------------------------------
002640 300-READ-NEXT-MONEY-EVENT.
002650     MOVE 'N' TO MN-VALID-LINE-SW.
002660     PERFORM 400-READ-ONE-MONEY-LINE
002670         UNTIL MN-LINE-IS-VALID OR MONEY-LOG-EOF.
002680
002690*-----------------------------------------------------------------
002700* Format and write the pending item event, then pull the next one.
002710*-----------------------------------------------------------------
002720 300-EMIT-ITEM-EVENT.
002730     PERFORM 400-FORMAT-ITEM-EVENT-LINE.
002740     WRITE COMBINED-LOG-LINE-OUT FROM CR-ITEM-EVENT-LINE.
002750     ADD 1 TO ITEM-EVENT-COUNT TOTAL-EVENT-COUNT.
002760     PERFORM 300-READ-NEXT-ITEM-EVENT.
002770
002780*-----------------------------------------------------------------
002790* Format and write the pending money event, then pull the next one.
002800*-----------------------------------------------------------------
002810 300-EMIT-MONEY-EVENT.
002820     PERFORM 400-FORMAT-MONEY-EVENT-LINE.
002830     WRITE COMBINED-LOG-LINE-OUT FROM CR-MONEY-EVENT-LINE.
002840     ADD 1 TO MONEY-EVENT-COUNT TOTAL-EVENT-COUNT.
002850     PERFORM 300-READ-NEXT-MONEY-EVENT.
002860
002870*-----------------------------------------------------------------
002880 300-WRITE-RUN-TOTALS.
002890     MOVE SPACES TO RUN-LOG-LINE-OUT.
002900     MOVE ITEM-EVENT-COUNT TO WS-NUMERIC-EDIT.
002910     STRING 'ITEM EVENTS READ/MERGED: ' DELIMITED BY SIZE
002920            WS-NUMERIC-EDIT DELIMITED BY SIZE
002930         INTO RUN-LOG-LINE-OUT.
002940     WRITE RUN-LOG-LINE-OUT.
002950     MOVE SPACES TO RUN-LOG-LINE-OUT.
002960     MOVE MONEY-EVENT-COUNT TO WS-NUMERIC-EDIT.
002970     STRING 'MONEY EVENTS READ/MERGED: ' DELIMITED BY SIZE
002980            WS-NUMERIC-EDIT DELIMITED BY SIZE
002990         INTO RUN-LOG-LINE-OUT.
003000     WRITE RUN-LOG-LINE-OUT.
003010     MOVE SPACES TO RUN-LOG-LINE-OUT.
003020     MOVE TOTAL-EVENT-COUNT TO WS-NUMERIC-EDIT.
003030     STRING 'TOTAL EVENTS WRITTEN: ' DELIMITED BY SIZE
003040            WS-NUMERIC-EDIT DELIMITED BY SIZE
003050         INTO RUN-LOG-LINE-OUT.
003060     WRITE RUN-LOG-LINE-OUT.
003070     MOVE SPACES TO RUN-LOG-LINE-OUT.
003080     MOVE WARNING-COUNT TO WS-NUMERIC-EDIT.
003090     STRING 'LINES SKIPPED WITH WARNING: ' DELIMITED BY SIZE
003100            WS-NUMERIC-EDIT DELIMITED BY SIZE
003110         INTO RUN-LOG-LINE-OUT.
003120     WRITE RUN-LOG-LINE-OUT.
003130
003140*-----------------------------------------------------------------
003150 300-CLOSE-ALL-FILES.
003160     CLOSE   ITEM-LOG-IN
003170             MONEY-LOG-IN
003180             COMBINED-LOG-OUT
003190             RUN-LOG-OUT.
003200
003210******************************************************************
003220* One READ of the item log for 300-READ-NEXT-ITEM-EVENT's loop -
003230* out of line so the loop above is a plain PERFORM ... UNTIL.
003240*-----------------------------------------------------------------
003250* AT END branches straight to the exit and skips the line-count and
003260* parse work below - there is nothing left in the file to count or
003270* parse once ITEM-EOF-SW is set.
003280*-----------------------------------------------------------------
003290 400-READ-ONE-ITEM-LINE.
003300     READ ITEM-LOG-IN
003310         AT END
003320             MOVE 'Y' TO ITEM-EOF-SW
003330             MOVE 9999999999 TO IL-TIMESTAMP
003340             GO TO 400-READ-ONE-ITEM-LINE-EXIT
003350     END-READ.
003360     ADD 1 TO ITEM-LINE-NO.
003370     PERFORM 400-PARSE-ITEM-LINE.
003380     IF IL-LINE-IS-INVALID
003390         PERFORM 400-WARN-SKIPPED-ITEM-LINE
003400     END-IF.
003410 400-READ-ONE-ITEM-LINE-EXIT.
003420     EXIT.
003430
003440* Validate and tokenize one item-log line:
003450*   [<timestamp>] ACTION | <player_id>, (id, amt) (id, amt) ...
003460* An odd pair-token count, a bad action word, or any non-numeric
003470* field invalidates the whole line - IL-VALID-LINE-SW is left 'N'
003480* and the caller logs a warning and tries the next line.
003490*-----------------------------------------------------------------
003500 400-PARSE-ITEM-LINE.
003510     MOVE ITEM-LOG-TEXT-IN TO IL-RAW-LINE.
003520     MOVE 'Y' TO IL-VALID-LINE-SW.
003530     MOVE 0 TO IL-PAIR-COUNT.
003540     IF ITEM-LOG-TEXT-IN (1:1) NOT = '['
003550         MOVE 'N' TO IL-VALID-LINE-SW
003560     END-IF.
003570     IF IL-LINE-IS-VALID
003580         UNSTRING ITEM-LOG-TEXT-IN DELIMITED BY ']'
003590             INTO IT-HEADER-PART
003600         END-UNSTRING
003610         MOVE IT-HEADER-PART (2:10) TO IL-TIMESTAMP-X
003620         IF IL-TIMESTAMP-X IS NOT NUMERIC
003630             MOVE 'N' TO IL-VALID-LINE-SW
003640         END-IF
003650     END-IF.
003660     IF IL-LINE-IS-VALID
003670         UNSTRING ITEM-LOG-TEXT-IN DELIMITED BY '|'
003680             INTO IT-HEADER-PART IT-PAIR-LIST-PART
003690         END-UNSTRING
003700         IF ITEM-LOG-TEXT-IN (13:9) = 'ITEM_ADD '
003710             MOVE 'ITEM_ADD   ' TO IL-ACTION
003720         ELSE
003730             IF ITEM-LOG-TEXT-IN (13:11) = 'ITEM_REMOVE'
003740                 MOVE 'ITEM_REMOVE' TO IL-ACTION
003750             ELSE
003760                 MOVE 'N' TO IL-VALID-LINE-SW
003770             END-IF
003780         END-IF
003790     END-IF.
003800     IF IL-LINE-IS-VALID
003810         PERFORM 400-EXTRACT-PLAYER-AND-PAIRS
003820     END-IF.
003830
003840*-----------------------------------------------------------------
003850* Pull the player id off the front of the pair-list part, then
003860* tokenize the parenthesized pair list on commas.  IT-SCAN-PTR
003870* walks IT-PAIR-LIST-PART so the player id and every "(id, amt)"
003880* group are peeled off by repeated UNSTRING ... WITH POINTER.
003890*-----------------------------------------------------------------
003900 400-EXTRACT-PLAYER-AND-PAIRS.
003910     MOVE 1 TO IT-SCAN-PTR.
003920     UNSTRING IT-PAIR-LIST-PART DELIMITED BY ','
003930         INTO IT-TOKEN
003940         WITH POINTER IT-SCAN-PTR
003950     END-UNSTRING.
003960     PERFORM 400-TRIM-TOKEN-BLANK.
003970     MOVE IT-TOKEN (1:9) TO IL-PLAYER-ID.
003980     IF IL-PLAYER-ID IS NOT NUMERIC
003990         MOVE 'N' TO IL-VALID-LINE-SW
004000     ELSE
004010         PERFORM 400-TOKENIZE-PAIR-LIST
004020     END-IF.
004030*-----------------------------------------------------------------
004040* UNSTRING leaves a single leading blank on a token whenever the
004050* match was preceded by the space half of a ", " delimiter, or
004060* stood alone ahead of an open paren; shift it out before a token
004070* is tested with IS NUMERIC.
004080*-----------------------------------------------------------------
004090 400-TRIM-TOKEN-BLANK.
004100     IF IT-TOKEN (1:1) = SPACE
004110         MOVE IT-TOKEN (2:11) TO WS-RUN-LOG-TEXT (1:11)
004120         MOVE WS-RUN-LOG-TEXT (1:11) TO IT-TOKEN (1:11)
004130         MOVE SPACE TO IT-TOKEN (12:1)
004140     END-IF.
004150
004160*-----------------------------------------------------------------
004170* Each pair shows as "(itemid, amount)"; the open paren and comma
004180* and close paren are all UNSTRING delimiters, so walking the rest
004190* of the line 2 tokens at a time (item id, then amount) rebuilds
004200* the pair table.  Stops at 10 pairs - the table is sized for the
004210* stated worst case; a malformed longer line simply loses its tail
004220* under this shop's volume assumptions, no abend, no truncation
004230* warning.
004240*-----------------------------------------------------------------
004250 400-TOKENIZE-PAIR-LIST.
004260     PERFORM 400-CLEAR-ONE-PAIR-SLOT
004270         VARYING IL-PAIR-IDX FROM 1 BY 1 UNTIL IL-PAIR-IDX > 10.
004280     MOVE 1 TO IL-PAIR-IDX.
004290*        IL-PAIR-IDX only advances once a full (id, amount) pair
004300*        has been captured - the stray blank token ahead of the
004310*        opening paren, and any empty tail after the last ")",
004320*        are swallowed here without eating a table slot.
004330     PERFORM 400-TOKENIZE-ONE-PAIR
004340         UNTIL IL-PAIR-IDX > 10 OR IT-SCAN-PTR > 160.
004350
004360 400-CLEAR-ONE-PAIR-SLOT.
004370     MOVE SPACES TO IL-PAIR-ITEM-ID (IL-PAIR-IDX).
004380     MOVE 0 TO IL-PAIR-AMOUNT (IL-PAIR-IDX).
004390     MOVE 'N' TO IL-PAIR-DUP-SW (IL-PAIR-IDX).
004400
004410 400-TOKENIZE-ONE-PAIR.
004420     UNSTRING IT-PAIR-LIST-PART DELIMITED BY '(' OR ', ' OR ')'
004430         INTO IT-TOKEN
004440         WITH POINTER IT-SCAN-PTR
004450     END-UNSTRING
004460     PERFORM 400-TRIM-TOKEN-BLANK.
004470     IF IT-TOKEN (1:9) IS NUMERIC AND IT-TOKEN NOT = SPACES
004480         MOVE IT-TOKEN (1:9) TO IL-PAIR-ITEM-ID (IL-PAIR-IDX)
004490         UNSTRING IT-PAIR-LIST-PART DELIMITED BY '(' OR ', ' OR ')'
004500             INTO IT-TOKEN
004510             WITH POINTER IT-SCAN-PTR
004520         END-UNSTRING
004530         PERFORM 400-TRIM-TOKEN-BLANK
004540         IF IT-TOKEN (1:9) IS NUMERIC
004550             MOVE IT-TOKEN (1:9) TO IL-PAIR-AMOUNT (IL-PAIR-IDX)
004560             ADD 1 TO IL-PAIR-COUNT
004570             ADD 1 TO IL-PAIR-IDX
004580         END-IF
004590     END-IF.
004600
004610*-----------------------------------------------------------------
004620* One READ of the money log for 300-READ-NEXT-MONEY-EVENT's loop -
004630* out of line so the loop above is a plain PERFORM ... UNTIL.
004640*-----------------------------------------------------------------
004650* AT END branches straight to the exit, matching the item-log
004660* read's own pattern above.
004670*-----------------------------------------------------------------
004680 400-READ-ONE-MONEY-LINE.
004690     READ MONEY-LOG-IN
004700         AT END
004710             MOVE 'Y' TO MONEY-EOF-SW
004720             MOVE 9999999999 TO MN-TIMESTAMP
004730             GO TO 400-READ-ONE-MONEY-LINE-EXIT
004740     END-READ.
004750     ADD 1 TO MONEY-LINE-NO.
004760     PERFORM 400-PARSE-MONEY-LINE.
004770     IF MN-LINE-IS-INVALID
004780         PERFORM 400-WARN-SKIPPED-MONEY-LINE
004790     END-IF.
004800 400-READ-ONE-MONEY-LINE-EXIT.
004810     EXIT.
004820
004830* Validate and tokenize one money-log line:
004840*   <timestamp>|<player_id>|ACTION, AMOUNT, REASON
004850* Exactly two bars; the payload after the second bar splits on
004860* the first two commas only - the reason keeps any further commas.
004870*-----------------------------------------------------------------
004880 400-PARSE-MONEY-LINE.
004890     MOVE MONEY-LOG-TEXT-IN TO MN-RAW-LINE.
004900     MOVE 'Y' TO MN-VALID-LINE-SW.
004910     MOVE 0 TO MT-BAR-COUNT.
004920     INSPECT MONEY-LOG-TEXT-IN TALLYING MT-BAR-COUNT
004930         FOR ALL '|'.
004940     IF MT-BAR-COUNT NOT = 2
004950         MOVE 'N' TO MN-VALID-LINE-SW
004960     END-IF.
004970     IF MN-LINE-IS-VALID
004980         UNSTRING MONEY-LOG-TEXT-IN DELIMITED BY '|'
004990             INTO MT-FIELD-1 MT-FIELD-2 MT-PAYLOAD
005000         END-UNSTRING
005010         IF MT-FIELD-1 IS NOT NUMERIC
005020             MOVE 'N' TO MN-VALID-LINE-SW
005030         ELSE
005040             MOVE MT-FIELD-1 TO MN-TIMESTAMP-X
005050         END-IF
005060     END-IF.
005070     IF MN-LINE-IS-VALID
005080         IF MT-FIELD-2 (1:9) IS NOT NUMERIC
005090             MOVE 'N' TO MN-VALID-LINE-SW
005100         ELSE
005110             MOVE MT-FIELD-2 (1:9) TO MN-PLAYER-ID
005120         END-IF
005130     END-IF.
005140     IF MN-LINE-IS-VALID
005150         PERFORM 400-SPLIT-MONEY-PAYLOAD
005160     END-IF.
005170
005180*-----------------------------------------------------------------
005190* Payload is "ACTION, AMOUNT, REASON" - split on the first two
005200* commas, trim the leading blank off the amount token (UNSTRING
005210* leaves one after a ", " delimiter), check the action word, and
005220* shift the one leading blank off the reason the same way.
005230*-----------------------------------------------------------------
005240 400-SPLIT-MONEY-PAYLOAD.
005250     MOVE 1 TO MT-SCAN-PTR.
005260     UNSTRING MT-PAYLOAD DELIMITED BY ','
005270         INTO MN-ACTION
005280         WITH POINTER MT-SCAN-PTR
005290     END-UNSTRING.
005300     UNSTRING MT-PAYLOAD DELIMITED BY ','
005310         INTO MT-FIELD-1
005320         WITH POINTER MT-SCAN-PTR
005330     END-UNSTRING.
005340*        The reason is taken as the raw remainder of the payload,
005350*        not tokenized again, so any commas inside it survive -
005360*        only the action and the amount are split on a comma.
005370     IF MT-SCAN-PTR > 80
005380         MOVE SPACES TO MN-REASON
005390     ELSE
005400         MOVE MT-PAYLOAD (MT-SCAN-PTR:) TO MN-REASON
005410     END-IF.
005420     IF MN-ACTION = 'MONEY_ADD   ' OR MN-ACTION = 'MONEY_REMOVE'
005430         CONTINUE
005440     ELSE
005450         MOVE 'N' TO MN-VALID-LINE-SW
005460     END-IF.
005470     IF MN-LINE-IS-VALID
005480         PERFORM 400-TRIM-LEADING-BLANK
005490         IF MT-FIELD-1 IS NOT NUMERIC
005500             MOVE 'N' TO MN-VALID-LINE-SW
005510         ELSE
005520             MOVE MT-FIELD-1 TO MN-AMOUNT
005530         END-IF
005540     END-IF.
005550     IF MN-LINE-IS-VALID
005560         PERFORM 400-TRIM-REASON-BLANK
005570     END-IF.
005580
005590*-----------------------------------------------------------------
005600* Shift a single leading blank out of the amount token left by the
005610* ", " delimiter, so IS NUMERIC does not see a blank high-order
005620* position.
005630*-----------------------------------------------------------------
005640 400-TRIM-LEADING-BLANK.
005650     IF MT-FIELD-1 (1:1) = SPACE
005660         MOVE MT-FIELD-1 (2:9) TO WS-RUN-LOG-TEXT (1:9)
005670         MOVE WS-RUN-LOG-TEXT (1:9) TO MT-FIELD-1 (1:9)
005680         MOVE SPACE TO MT-FIELD-1 (10:1)
005690     END-IF.
005700
005710*-----------------------------------------------------------------
005720* Same leading-blank shift for the reason text.
005730*-----------------------------------------------------------------
005740 400-TRIM-REASON-BLANK.
005750     IF MN-REASON (1:1) = SPACE
005760         MOVE MN-REASON (2:59) TO WS-RUN-LOG-TEXT (1:59)
005770         MOVE WS-RUN-LOG-TEXT (1:59) TO MN-REASON (1:59)
005780         MOVE SPACE TO MN-REASON (60:1)
005790     END-IF.
005800
005810*-----------------------------------------------------------------
005820* Build the formatted item-event output line from the working
005830* parsed fields; player id and one "(id, amt)" pair per occupied
005840* table slot, space separated.
005850*-----------------------------------------------------------------
005860 400-FORMAT-ITEM-EVENT-LINE.
005870     MOVE IL-TIMESTAMP TO WE-STAMP-EPOCH.
005880     PERFORM 400-CONVERT-STAMP.
005890     MOVE WS-COMBINED-TIMESTAMP-X TO CR-IT-TIMESTAMP.
005900     MOVE IL-PLAYER-ID TO CR-IT-PLAYER-ID.
005910     MOVE IL-ACTION TO CR-IT-ACTION.
005920     MOVE SPACES TO CR-IT-PAIR-TEXT.
005930     PERFORM 400-APPEND-ONE-PAIR-TEXT
005940         VARYING IL-PAIR-IDX FROM 1 BY 1
005950             UNTIL IL-PAIR-IDX > IL-PAIR-COUNT.
005960
005970* One item-id/amount pair, appended to the growing pair-text field
005980* for 400-FORMAT-ITEM-EVENT-LINE's loop above.
005990*-----------------------------------------------------------------
006000 400-APPEND-ONE-PAIR-TEXT.
006010     MOVE IL-PAIR-ITEM-ID (IL-PAIR-IDX) TO CP-ITEM-ID-TEXT.
006020     MOVE IL-PAIR-AMOUNT (IL-PAIR-IDX) TO CP-AMOUNT-TEXT.
006030     STRING CR-IT-PAIR-TEXT DELIMITED BY SPACE
006040            WS-COMBINED-PAIR-TEXT DELIMITED BY SIZE
006050         INTO CR-IT-PAIR-TEXT
006060     END-STRING.
006070
006080*-----------------------------------------------------------------
006090* Build the formatted money-event output line.
006100*-----------------------------------------------------------------
006110 400-FORMAT-MONEY-EVENT-LINE.
006120     MOVE MN-TIMESTAMP TO WE-STAMP-EPOCH.
006130     PERFORM 400-CONVERT-STAMP.
006140     MOVE WS-COMBINED-TIMESTAMP-X TO CR-MN-TIMESTAMP.
006150     MOVE MN-PLAYER-ID TO CR-MN-PLAYER-ID.
006160     MOVE MN-ACTION TO CR-MN-ACTION.
006170     MOVE MN-AMOUNT TO CR-MN-AMOUNT.
006180     MOVE MN-REASON TO CR-MN-REASON.
006190
006200*-----------------------------------------------------------------
006210* Convert WE-STAMP-EPOCH, a Unix epoch second count (UTC), into
006220* WS-COMBINED-TIMESTAMP's YY-MM-DD HH:MM:SS.  Civil-from-days
006230* arithmetic, Gregorian proleptic from the 1970 epoch - all the
006240* log format can ever present.
006250*-----------------------------------------------------------------
006260 400-CONVERT-STAMP.
006270     ADD 1 TO WS-CONVERT-CALL-COUNT.
006280     DIVIDE WE-STAMP-EPOCH BY 86400
006290         GIVING WE-DAYS-SINCE-EPOCH
006300         REMAINDER WE-SECS-OF-DAY.
006310     DIVIDE WE-SECS-OF-DAY BY 3600 GIVING CT-HH
006320         REMAINDER WE-SECS-OF-DAY.
006330     DIVIDE WE-SECS-OF-DAY BY 60 GIVING CT-MI
006340         REMAINDER WE-SECS-OF-DAY.
006350     MOVE WE-SECS-OF-DAY TO CT-SS.
006360     MOVE 1970 TO WE-YEAR-4.
006370     MOVE WE-DAYS-SINCE-EPOCH TO WE-DAYS-LEFT.
006380     PERFORM 400-ADVANCE-YEARS
006390             UNTIL WE-DAYS-LEFT < 365.
006400     PERFORM 400-SET-LEAP-SWITCH.
006410     IF WE-IS-LEAP-YEAR
006420         MOVE 29 TO WE-MONTH-DAYS (2)
006430     ELSE
006440         MOVE 28 TO WE-MONTH-DAYS (2)
006450     END-IF.
006460     MOVE 0 TO WE-MONTH.
006470     PERFORM 400-FIND-ONE-MONTH
006480         VARYING WE-MONTH-IDX FROM 1 BY 1
006490             UNTIL WE-MONTH-IDX > 12
006500                OR WE-MONTH NOT = 0.
006510     ADD 1 TO WE-DAYS-LEFT GIVING WE-DAY.
006520     DIVIDE WE-YEAR-4 BY 100 GIVING WE-YEAR-DIV
006530         REMAINDER WE-YEAR-REM.
006540     MOVE WE-YEAR-REM TO CT-YY.
006550     MOVE WE-MONTH TO CT-MM.
006560     MOVE WE-DAY TO CT-DD.
006570
006580*-----------------------------------------------------------------
006590* One table entry of the month-lookup loop above - WE-MONTH stays
006600* zero, and the loop keeps stepping, until the remaining day count
006610* falls within the current month's length.
006620*-----------------------------------------------------------------
006630 400-FIND-ONE-MONTH.
006640     IF WE-DAYS-LEFT < WE-MONTH-DAYS (WE-MONTH-IDX)
006650         MOVE WE-MONTH-IDX TO WE-MONTH
006660     ELSE
006670         SUBTRACT WE-MONTH-DAYS (WE-MONTH-IDX) FROM WE-DAYS-LEFT
006680     END-IF.
006690
006700*-----------------------------------------------------------------
006710* Step one civil year at a time, allowing for the year's own leap
006720* status, until fewer than a full year of days remains.
006730*-----------------------------------------------------------------
006740 400-ADVANCE-YEARS.
006750     PERFORM 400-SET-LEAP-SWITCH.
006760     IF WE-IS-LEAP-YEAR
006770         IF WE-DAYS-LEFT >= 366
006780             SUBTRACT 366 FROM WE-DAYS-LEFT
006790             ADD 1 TO WE-YEAR-4
006800         END-IF
006810     ELSE
006820         SUBTRACT 365 FROM WE-DAYS-LEFT
006830         ADD 1 TO WE-YEAR-4
006840     END-IF.
006850
006860*-----------------------------------------------------------------
006870* Set WE-LEAP-SW for WE-YEAR-4 under the Gregorian leap rule.
006880*-----------------------------------------------------------------
006890 400-SET-LEAP-SWITCH.
006900     MOVE 'N' TO WE-LEAP-SW.
006910     DIVIDE WE-YEAR-4 BY 4 GIVING WE-YEAR-DIV
006920         REMAINDER WE-YEAR-REM.
006930     IF WE-YEAR-REM = 0
006940         DIVIDE WE-YEAR-4 BY 100 GIVING WE-YEAR-DIV
006950             REMAINDER WE-YEAR-REM
006960         IF WE-YEAR-REM NOT = 0
006970             MOVE 'Y' TO WE-LEAP-SW
006980         ELSE
006990             DIVIDE WE-YEAR-4 BY 400 GIVING WE-YEAR-DIV
007000                 REMAINDER WE-YEAR-REM
007010             IF WE-YEAR-REM = 0
007020                 MOVE 'Y' TO WE-LEAP-SW
007030             END-IF
007040         END-IF
007050     END-IF.
007060
007070*-----------------------------------------------------------------
007080* Log a skipped item line to the run log with its line number.
007090*-----------------------------------------------------------------
007100 400-WARN-SKIPPED-ITEM-LINE.
007110     ADD 1 TO WARNING-COUNT.
007120     MOVE SPACES TO RUN-LOG-LINE-OUT.
007130     MOVE ITEM-LINE-NO TO WS-NUMERIC-EDIT.
007140     STRING 'WARNING - ITEM LOG LINE ' DELIMITED BY SIZE
007150            WS-NUMERIC-EDIT DELIMITED BY SIZE
007160            ' SKIPPED - INVALID FORMAT' DELIMITED BY SIZE
007170         INTO RUN-LOG-LINE-OUT.
007180     WRITE RUN-LOG-LINE-OUT.
007190
007200*-----------------------------------------------------------------
007210* Log a skipped money line to the run log with its line number.
007220*-----------------------------------------------------------------
007230 400-WARN-SKIPPED-MONEY-LINE.
007240     ADD 1 TO WARNING-COUNT.
007250     MOVE SPACES TO RUN-LOG-LINE-OUT.
007260     MOVE MONEY-LINE-NO TO WS-NUMERIC-EDIT.
007270     STRING 'WARNING - MONEY LOG LINE ' DELIMITED BY SIZE
007280            WS-NUMERIC-EDIT DELIMITED BY SIZE
007290            ' SKIPPED - INVALID FORMAT' DELIMITED BY SIZE
007300         INTO RUN-LOG-LINE-OUT.
007310     WRITE RUN-LOG-LINE-OUT.
