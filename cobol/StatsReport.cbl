000100******************************************************************
000110* This program is to print the four-section game statistics
000120*    report once BUILD-STATE has finished its three sweeps - top
000130*    items by mention count, top players by final money balance,
000140*    and the first and last ten item types to appear in the logs.
000150*    Loads the item catalog into an indexed lookup file of its own
000160*    so later name resolution never has to reread the flat
000170*    reference copy, the same load-then-random-read idea this shop
000180*    has used since CONVERT-FILE.
000190*
000200* Run After
000210*    - BUILD-STATE    (file BuildState.cbl)
000220* Run Before
000230*    - ITEM-QUERY     (file ItemQuery.cbl) - shares the indexed
000240*                       item catalog this job builds.
000250*
000260******************************************************************
000270 IDENTIFICATION              DIVISION.
000280*-----------------------------------------------------------------
000290 PROGRAM-ID.                 STATS-REPORT.
000300 AUTHOR.                     D M HOLLOWAY.
000310 INSTALLATION.               GAME OPS BATCH - LOG PROCESSING.
000320 DATE-WRITTEN.               MARCH 20, 1991.
000330 DATE-COMPILED.
000340 SECURITY.                   UNCLASSIFIED.
000350*-----------------------------------------------------------------
000360* CHANGE LOG
000370*    1991-03-20  DMH  CR-1103  Original delivery - four-section
000380*                               report, built on the shape of the
000390*                               old INVENTORY-REPORT two-report job.
000400*    1991-03-27  DMH  CR-1103  Added the item-catalog load step -
000410*                               flat reference file straight into
000420*                               an indexed lookup file - so name
000430*                               resolution never rereads the flat
000440*                               copy one item at a time.
000450*    1991-06-02  DMH  CR-1151  Owner-count column now reads straight
000460*                               from ITEMSTAT instead of recomputing
000470*                               it here; floor-at-zero bookkeeping
000480*                               belongs to BUILD-STATE only.
000490*    1991-09-10  DMH  CR-1178  Mentions section re-verified against
000500*                               BUILD-STATE's last-pair-wins change
000510*                               set rule; no change needed here, the
000520*                               ranking already keys off the stored
000530*                               total, not a recount.
000540*    1994-11-30  RBW  CR-1340  Top players section now requires
000550*                               PS-HAS-ACTIVITY before ranking, so a
000560*                               roster stub with no log activity at
000570*                               all cannot crowd a real balance out
000580*                               of the top ten.
000590*    1996-08-14  SRK  CR-1420  Added the blank line after the last
000600*                               section - ops complained the job
000610*                               banner ran straight into the footer.
000620*    1998-09-02  SRK  CR-1489  Y2K READINESS - every report timestamp
000630*                               column prints from CT-YY, the two-
000640*                               digit year out of our own epoch
000650*                               convert routine, never the system
000660*                               clock; no change made.
000670*    2001-02-21  HLM  CR-1555  First/last item sections confirmed to
000680*                               rank on IS-FIRST-SEEN-ORDER, not
000690*                               IS-FIRST-SEEN-TS - a tie on the same
000700*                               merged second had been sorting the
000710*                               last-ten section unpredictably.
000720*-----------------------------------------------------------------
000730 ENVIRONMENT                 DIVISION.
000740*-----------------------------------------------------------------
000750 CONFIGURATION               SECTION.
000760 SOURCE-COMPUTER.            IBM-3090.
000770 OBJECT-COMPUTER.            IBM-3090.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800*-----------------------------------------------------------------
000810 INPUT-OUTPUT                SECTION.
000820 FILE-CONTROL.
000830     SELECT  ITEMCAT-IN
000840             ASSIGN TO ITEMCAT
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS IS IC-FILE-STATUS.
000870
000880     SELECT  ITEMCAT-FILE
000890             ASSIGN TO ITEMIDX
000900             ORGANIZATION IS INDEXED
000910             ACCESS MODE IS RANDOM
000920             RECORD KEY IS IC-ITEM-TYPE-ID
000930             FILE STATUS IS IX-FILE-STATUS.
000940
000950     SELECT  ITEMSTAT-FILE
000960             ASSIGN TO ITEMSTAT
000970             ORGANIZATION IS INDEXED
000980             ACCESS MODE IS SEQUENTIAL
000990             RECORD KEY IS IS-ITEM-TYPE-ID
001000             FILE STATUS IS IS-FILE-STATUS.
001010
001020     SELECT  PLYRSTAT-FILE
001030             ASSIGN TO PLYRSTAT
001040             ORGANIZATION IS INDEXED
001050             ACCESS MODE IS SEQUENTIAL
001060             RECORD KEY IS PS-PLAYER-ID
001070             FILE STATUS IS PR-FILE-STATUS.
001080
001090     SELECT  STATS-REPORT-OUT
001100             ASSIGN TO STATSRPT
001110             ORGANIZATION IS LINE SEQUENTIAL
001120             FILE STATUS IS RP-FILE-STATUS.
001130*-----------------------------------------------------------------
001140 DATA                        DIVISION.
001150*-----------------------------------------------------------------
001160 FILE                        SECTION.
001170 FD  ITEMCAT-IN
001180     RECORD CONTAINS 60 CHARACTERS
001190     DATA RECORD IS ITEMCAT-LINE-IN.
001200 01  ITEMCAT-LINE-IN.
001210     05  CI-ITEM-TYPE-ID-IN          PIC 9(09).
001220     05  CI-ITEM-NAME-IN             PIC X(40).
001230     05  FILLER                      PIC X(11).
001240
001250 FD  ITEMCAT-FILE
001260     RECORD CONTAINS 60 CHARACTERS
001270     DATA RECORD IS WS-ITEMCAT-RECORD.
001280     COPY "D:\Copybooks\ItemCat.cpy".
001290
001300 FD  ITEMSTAT-FILE
001310     RECORD CONTAINS 75 CHARACTERS
001320     DATA RECORD IS WS-ITEMSTAT-RECORD.
001330     COPY "D:\Copybooks\ItemStat.cpy".
001340
001350 FD  PLYRSTAT-FILE
001360     RECORD CONTAINS 93 CHARACTERS
001370     DATA RECORD IS WS-PLYRSTAT-RECORD.
001380     COPY "D:\Copybooks\PlyrStat.cpy".
001390
001400 FD  STATS-REPORT-OUT
001410     RECORD CONTAINS 100 CHARACTERS
001420     DATA RECORD IS STATS-REPORT-LINE-OUT.
001430 01  STATS-REPORT-LINE-OUT           PIC X(100).
001440*-----------------------------------------------------------------
001450 WORKING-STORAGE             SECTION.
001460*-----------------------------------------------------------------
001470* Standalone date-routine call counter - no report reads it, it is
001480* here strictly for a dump to confirm 500-CONVERT-STAMP actually ran
001490* if a printed activity window is ever reported as suspect.
001500 77  WS-CONVERT-CALL-COUNT       PIC 9(07) COMP VALUE 0.
001510 01  SWITCHES-AND-COUNTERS.
001520     05  ITEMCAT-EOF-SW              PIC X(01) VALUE 'N'.
001530         88  ITEMCAT-IN-EOF               VALUE 'Y'.
001540     05  ITEMSTAT-EOF-SW             PIC X(01) VALUE 'N'.
001550         88  ITEMSTAT-FILE-EOF             VALUE 'Y'.
001560     05  PLYRSTAT-EOF-SW             PIC X(01) VALUE 'N'.
001570         88  PLYRSTAT-FILE-EOF             VALUE 'Y'.
001580     05  CATALOG-LOAD-COUNT          PIC 9(09) COMP VALUE 0.
001590     05  ITEM-SCAN-COUNT             PIC 9(09) COMP VALUE 0.
001600     05  PLAYER-SCAN-COUNT           PIC 9(09) COMP VALUE 0.
001610
001620 01  FILE-STATUS-CODES.
001630     05  IC-FILE-STATUS              PIC X(02).
001640     05  IX-FILE-STATUS              PIC X(02).
001650     05  IS-FILE-STATUS              PIC X(02).
001660     05  PR-FILE-STATUS              PIC X(02).
001670     05  RP-FILE-STATUS              PIC X(02).
001680*-----------------------------------------------------------------
001690* Formatted timestamp, shared with MERGE-LOGS and the same epoch-
001700* to-civil-date arithmetic restated below under this program's own
001710* 500- paragraph names, since the report prints the player and item
001720* activity windows a second time, in the merge job's own format.
001730*-----------------------------------------------------------------
001740 01  WS-COMBINED-TIMESTAMP.
001750     05  CT-YY                       PIC 9(02).
001760     05  FILLER                      PIC X(01) VALUE '-'.
001770     05  CT-MM                       PIC 9(02).
001780     05  FILLER                      PIC X(01) VALUE '-'.
001790     05  CT-DD                       PIC 9(02).
001800     05  FILLER                      PIC X(01) VALUE ' '.
001810     05  CT-HH                       PIC 9(02).
001820     05  FILLER                      PIC X(01) VALUE ':'.
001830     05  CT-MI                       PIC 9(02).
001840     05  FILLER                      PIC X(01) VALUE ':'.
001850     05  CT-SS                       PIC 9(02).
001860 01  WS-COMBINED-TIMESTAMP-X REDEFINES WS-COMBINED-TIMESTAMP
001870                                      PIC X(17).
001880
001890 01  WS-EPOCH-WORK-AREA.
001900     05  WE-STAMP-EPOCH              PIC 9(10).
001910     05  WE-DAYS-SINCE-EPOCH         PIC 9(07) COMP.
001920     05  WE-SECS-OF-DAY              PIC 9(05) COMP.
001930     05  WE-YEAR-4                   PIC 9(04) COMP.
001940     05  WE-MONTH                    PIC 9(02) COMP.
001950     05  WE-DAY                      PIC 9(02) COMP.
001960     05  WE-LEAP-SW                  PIC X(01).
001970         88  WE-IS-LEAP-YEAR              VALUE 'Y'.
001980     05  WE-YEAR-REM                 PIC 9(04) COMP.
001990     05  WE-YEAR-DIV                 PIC 9(04) COMP.
002000     05  WE-DAYS-LEFT                PIC 9(05) COMP.
002010     05  WE-MONTH-IDX                PIC 9(02) COMP.
002020     05  WE-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
002030*-----------------------------------------------------------------
002040* Top-10-by-mentions table, sorted descending by mentions - the
002050* item id arrives in ascending key order off ITEMSTAT's own primary
002060* key, which makes a stable "insert before the first strictly lower
002070* entry" rule sort equal mention counts ascending by id for free.
002080*-----------------------------------------------------------------
002090 01  WS-TOP-ITEMS-TABLE.
002100     05  TI-COUNT                    PIC 9(02) COMP VALUE 0.
002110     05  TI-SCAN-IDX                 PIC 9(02) COMP.
002120     05  TI-ENTRY OCCURS 10 TIMES INDEXED BY TI-IDX.
002130         10  TI-ITEM-ID               PIC 9(09).
002140         10  TI-MENTIONS              PIC 9(09).
002150         10  TI-OWNERS                PIC 9(09).
002160
002170 01  WS-TOP-PLAYERS-TABLE.
002180     05  TP-COUNT                    PIC 9(02) COMP VALUE 0.
002190     05  TP-SCAN-IDX                 PIC 9(02) COMP.
002200     05  TP-ENTRY OCCURS 10 TIMES INDEXED BY TP-IDX.
002210         10  TP-PLAYER-ID             PIC 9(09).
002220         10  TP-NAME                  PIC X(30).
002230         10  TP-BALANCE               PIC S9(13).
002240         10  TP-FIRST-TS              PIC 9(10).
002250         10  TP-LAST-TS               PIC 9(10).
002260
002270*-----------------------------------------------------------------
002280* First/last-ten-by-first-seen-order tables.  FI is kept sorted
002290* ascending by order (smallest ten seen); LA is kept sorted
002300* ascending by order too, but holding the largest ten seen, so the
002310* printed list is already "still in first-seen order" per the
002320* report rule without a separate re-sort step.
002330*-----------------------------------------------------------------
002340 01  WS-FIRST-ITEMS-TABLE.
002350     05  FI-COUNT                    PIC 9(02) COMP VALUE 0.
002360     05  FI-SCAN-IDX                 PIC 9(02) COMP.
002370     05  FI-ENTRY OCCURS 10 TIMES INDEXED BY FI-IDX.
002380         10  FI-ITEM-ID               PIC 9(09).
002390         10  FI-ORDER                 PIC 9(09) COMP.
002400         10  FI-TS                    PIC 9(10).
002410
002420 01  WS-LAST-ITEMS-TABLE.
002430     05  LA-COUNT                    PIC 9(02) COMP VALUE 0.
002440     05  LA-SCAN-IDX                 PIC 9(02) COMP.
002450     05  LA-ENTRY OCCURS 10 TIMES INDEXED BY LA-IDX.
002460         10  LA-ITEM-ID               PIC 9(09).
002470         10  LA-ORDER                 PIC 9(09) COMP.
002480         10  LA-TS                    PIC 9(10).
002490
002500 01  WS-CANDIDATE-WORK.
002510     05  WS-CAND-ITEM-ID             PIC 9(09).
002520     05  WS-CAND-PLAYER-ID           PIC 9(09).
002530     05  WS-CAND-MENTIONS            PIC 9(09).
002540     05  WS-CAND-OWNERS              PIC 9(09).
002550     05  WS-CAND-ORDER               PIC 9(09) COMP.
002560     05  WS-CAND-TS                  PIC 9(10).
002570     05  WS-CAND-BALANCE             PIC S9(13).
002580     05  WS-SHIFT-IDX                PIC 9(02) COMP.
002590
002600 01  WS-MISC-WORK.
002610     05  WS-LOOKUP-ITEM-ID           PIC 9(09).
002620     05  WS-TS-LABEL                 PIC X(17).
002630     05  WS-NO-ACTIVITY-TEXT         PIC X(17) VALUE 'N/A'.
002640*-----------------------------------------------------------------
002650* Report print lines - title/rule/blank shared by all four
002660* sections; a detail/header pair per distinct column layout.  Every
002670* group pads to the full 100-character output width.
002680*-----------------------------------------------------------------
002690 01  RPT-TITLE-LINE.
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002710     05  RPT-TITLE-TEXT               PIC X(60).
002720     05  FILLER                      PIC X(39) VALUE SPACES.
002730
002740 01  RPT-RULE-LINE.
002750     05  RPT-RULE-DASHES              PIC X(98) VALUE ALL '-'.
002760     05  FILLER                       PIC X(02) VALUE SPACES.
002770
002780 01  RPT-BLANK-LINE.
002790     05  FILLER                       PIC X(100) VALUE SPACES.
002800
002810 01  RPT-T1-HEADER-LINE.
002820     05  FILLER                       PIC X(01) VALUE SPACE.
002830     05  FILLER                       PIC X(02) VALUE '# '.
002840     05  FILLER                       PIC X(02) VALUE SPACES.
002850     05  FILLER                       PIC X(40) VALUE 'ITEM NAME'.
002860     05  FILLER                       PIC X(02) VALUE SPACES.
002870     05  FILLER                       PIC X(09) VALUE 'ITEM ID'.
002880     05  FILLER                       PIC X(02) VALUE SPACES.
002890     05  FILLER                       PIC X(09) VALUE 'MENTIONS'.
002900     05  FILLER                       PIC X(02) VALUE SPACES.
002910     05  FILLER                       PIC X(09) VALUE 'OWNERS'.
002920     05  FILLER                       PIC X(22) VALUE SPACES.
002930
002940 01  RPT-T1-DETAIL-LINE.
002950     05  FILLER                       PIC X(01) VALUE SPACE.
002960     05  T1-RANK-O                    PIC Z9.
002970     05  FILLER                       PIC X(02) VALUE SPACES.
002980     05  T1-NAME-O                    PIC X(40).
002990     05  FILLER                       PIC X(02) VALUE SPACES.
003000     05  T1-ITEM-ID-O                 PIC Z(08)9.
003010     05  FILLER                       PIC X(02) VALUE SPACES.
003020     05  T1-MENTIONS-O                PIC Z(08)9.
003030     05  FILLER                       PIC X(02) VALUE SPACES.
003040     05  T1-OWNERS-O                  PIC Z(08)9.
003050     05  FILLER                       PIC X(23) VALUE SPACES.
003060
003070 01  RPT-T2-HEADER-LINE.
003080     05  FILLER                       PIC X(01) VALUE SPACE.
003090     05  FILLER                       PIC X(02) VALUE '# '.
003100     05  FILLER                       PIC X(02) VALUE SPACES.
003110     05  FILLER                       PIC X(30) VALUE 'PLAYER NAME'.
003120     05  FILLER                       PIC X(02) VALUE SPACES.
003130     05  FILLER                       PIC X(09) VALUE 'PLAYER ID'.
003140     05  FILLER                       PIC X(02) VALUE SPACES.
003150     05  FILLER                       PIC X(14) VALUE 'BALANCE'.
003160     05  FILLER                       PIC X(02) VALUE SPACES.
003170     05  FILLER                       PIC X(17) VALUE 'FIRST EVENT TIME'.
003180     05  FILLER                       PIC X(02) VALUE SPACES.
003190     05  FILLER                       PIC X(17) VALUE 'LAST EVENT TIME'.
003200     05  FILLER                       PIC X(01) VALUE SPACES.
003210
003220 01  RPT-T2-DETAIL-LINE.
003230     05  FILLER                       PIC X(01) VALUE SPACE.
003240     05  T2-RANK-O                    PIC Z9.
003250     05  FILLER                       PIC X(02) VALUE SPACES.
003260     05  T2-NAME-O                    PIC X(30).
003270     05  FILLER                       PIC X(02) VALUE SPACES.
003280     05  T2-PLAYER-ID-O                PIC Z(08)9.
003290     05  FILLER                       PIC X(02) VALUE SPACES.
003300     05  T2-BALANCE-O                 PIC -(12)9.
003310     05  FILLER                       PIC X(02) VALUE SPACES.
003320     05  T2-FIRST-TS-O                PIC X(17).
003330     05  FILLER                       PIC X(02) VALUE SPACES.
003340     05  T2-LAST-TS-O                 PIC X(17).
003350     05  FILLER                       PIC X(01) VALUE SPACES.
003360
003370 01  RPT-T3-HEADER-LINE.
003380     05  FILLER                       PIC X(01) VALUE SPACE.
003390     05  FILLER                       PIC X(02) VALUE '# '.
003400     05  FILLER                       PIC X(02) VALUE SPACES.
003410     05  FILLER                       PIC X(40) VALUE 'ITEM NAME'.
003420     05  FILLER                       PIC X(02) VALUE SPACES.
003430     05  FILLER                       PIC X(09) VALUE 'ITEM ID'.
003440     05  FILLER                       PIC X(02) VALUE SPACES.
003450     05  T3-TS-LABEL-O                PIC X(17).
003460     05  FILLER                       PIC X(25) VALUE SPACES.
003470
003480 01  RPT-T3-DETAIL-LINE.
003490     05  FILLER                       PIC X(01) VALUE SPACE.
003500     05  T3-RANK-O                    PIC Z9.
003510     05  FILLER                       PIC X(02) VALUE SPACES.
003520     05  T3-NAME-O                    PIC X(40).
003530     05  FILLER                       PIC X(02) VALUE SPACES.
003540     05  T3-ITEM-ID-O                 PIC Z(08)9.
003550     05  FILLER                       PIC X(02) VALUE SPACES.
003560     05  T3-TS-O                      PIC X(17).
003570     05  FILLER                       PIC X(25) VALUE SPACES.
003580*-----------------------------------------------------------------
003590 PROCEDURE                   DIVISION.
003600*-----------------------------------------------------------------
003610* Main procedure
003620*-----------------------------------------------------------------
003630 100-PRINT-STATS-REPORT.
003640     PERFORM 200-INITIATE-STATS-REPORT
003650         THRU 200-INITIATE-STATS-REPORT-EXIT.
003660     PERFORM 200-BUILD-RANKING-TABLES.
003670     PERFORM 200-PRINT-ALL-SECTIONS.
003680     PERFORM 200-TERMINATE-STATS-REPORT
003690         THRU 200-TERMINATE-STATS-REPORT-EXIT.
003700
003710     STOP RUN.
003720
003730*-----------------------------------------------------------------
003740* Open every file, build the indexed item catalog from the flat
003750* reference copy, and zero the ranking tables.
003760*-----------------------------------------------------------------
003770 200-INITIATE-STATS-REPORT.
003780     PERFORM 300-OPEN-REPORT-FILES.
003790     PERFORM 300-LOAD-ITEM-CATALOG.
003800     PERFORM 300-BUILD-MONTH-TABLE.
003810     PERFORM 300-INITIALIZE-RANKING-TABLES.
003820 200-INITIATE-STATS-REPORT-EXIT.
003830     EXIT.
003840
003850*-----------------------------------------------------------------
003860* One sequential pass over ITEMSTAT feeds three of the four
003870* sections; one sequential pass over PLYRSTAT feeds the fourth.
003880*-----------------------------------------------------------------
003890 200-BUILD-RANKING-TABLES.
003900     PERFORM 300-SCAN-ITEMSTAT-FOR-RANKINGS.
003910     PERFORM 300-SCAN-PLYRSTAT-FOR-RANKINGS.
003920
003930 200-PRINT-ALL-SECTIONS.
003940     PERFORM 300-PRINT-TOP-ITEMS-SECTION.
003950     PERFORM 300-PRINT-TOP-PLAYERS-SECTION.
003960     PERFORM 300-PRINT-FIRST-ITEMS-SECTION.
003970     PERFORM 300-PRINT-LAST-ITEMS-SECTION.
003980
003990 200-TERMINATE-STATS-REPORT.
004000     PERFORM 300-CLOSE-REPORT-FILES.
004010     DISPLAY 'STATS-REPORT: CATALOG ENTRIES LOADED: '
004020             CATALOG-LOAD-COUNT.
004030     DISPLAY 'STATS-REPORT: ITEM RECORDS SCANNED: '
004040             ITEM-SCAN-COUNT.
004050     DISPLAY 'STATS-REPORT: PLAYER RECORDS SCANNED: '
004060             PLAYER-SCAN-COUNT.
004070 200-TERMINATE-STATS-REPORT-EXIT.
004080     EXIT.
004090
004100******************************************************************
004110* Leaf paragraphs - setup.
004120*-----------------------------------------------------------------
004130 300-OPEN-REPORT-FILES.
004140     OPEN INPUT  ITEMCAT-IN.
004150     OPEN OUTPUT ITEMCAT-FILE.
004160     OPEN INPUT  ITEMSTAT-FILE.
004170     OPEN INPUT  PLYRSTAT-FILE.
004180     OPEN OUTPUT STATS-REPORT-OUT.
004190
004200*-----------------------------------------------------------------
004210* Read the flat item-catalog reference file once and write every
004220* entry straight into the indexed lookup file ITEM-QUERY will also
004230* open later - an empty name comes off the flat file as SPACES, so
004240* it is given the catalog's own "unknown" default right here rather
004250* than downstream at every lookup.
004260*-----------------------------------------------------------------
004270 300-LOAD-ITEM-CATALOG.
004280     PERFORM 400-READ-ONE-CATALOG-LINE
004290         UNTIL ITEMCAT-IN-EOF.
004300
004310* AT END branches straight to the exit and skips the write below -
004320* there is no catalog line left to post once ITEMCAT-EOF-SW is set.
004330*-----------------------------------------------------------------
004340 400-READ-ONE-CATALOG-LINE.
004350     READ ITEMCAT-IN
004360         AT END
004370             MOVE 'Y' TO ITEMCAT-EOF-SW
004380             GO TO 400-READ-ONE-CATALOG-LINE-EXIT
004390     END-READ.
004400     PERFORM 400-WRITE-ONE-CATALOG-ENTRY.
004410 400-READ-ONE-CATALOG-LINE-EXIT.
004420     EXIT.
004430
004440 400-WRITE-ONE-CATALOG-ENTRY.
004450     MOVE CI-ITEM-TYPE-ID-IN TO IC-ITEM-TYPE-ID.
004460     MOVE CI-ITEM-NAME-IN    TO IC-ITEM-NAME.
004470     IF IC-ITEM-NAME = SPACES
004480         MOVE 'unknown' TO IC-ITEM-NAME
004490     END-IF.
004500     WRITE WS-ITEMCAT-RECORD
004510         INVALID KEY
004520             DISPLAY 'STATS-REPORT: DUPLICATE CATALOG ID - '
004530                     IC-ITEM-TYPE-ID
004540     END-WRITE.
004550     ADD 1 TO CATALOG-LOAD-COUNT.
004560
004570 300-BUILD-MONTH-TABLE.
004580     MOVE 31 TO WE-MONTH-DAYS (1).
004590     MOVE 28 TO WE-MONTH-DAYS (2).
004600     MOVE 31 TO WE-MONTH-DAYS (3).
004610     MOVE 30 TO WE-MONTH-DAYS (4).
004620     MOVE 31 TO WE-MONTH-DAYS (5).
004630     MOVE 30 TO WE-MONTH-DAYS (6).
004640     MOVE 31 TO WE-MONTH-DAYS (7).
004650     MOVE 31 TO WE-MONTH-DAYS (8).
004660     MOVE 30 TO WE-MONTH-DAYS (9).
004670     MOVE 31 TO WE-MONTH-DAYS (10).
004680     MOVE 30 TO WE-MONTH-DAYS (11).
004690     MOVE 31 TO WE-MONTH-DAYS (12).
004700
004710 300-INITIALIZE-RANKING-TABLES.
004720     MOVE 0 TO TI-COUNT.
004730     MOVE 0 TO TP-COUNT.
004740     MOVE 0 TO FI-COUNT.
004750     MOVE 0 TO LA-COUNT.
004760
004770******************************************************************
004780* Leaf paragraphs - ITEMSTAT scan (sections 1, 3, 4).
004790*-----------------------------------------------------------------
004800 300-SCAN-ITEMSTAT-FOR-RANKINGS.
004810     PERFORM 400-READ-NEXT-ITEMSTAT-RECORD
004820         UNTIL ITEMSTAT-FILE-EOF.
004830
004840 400-READ-NEXT-ITEMSTAT-RECORD.
004850     READ ITEMSTAT-FILE NEXT RECORD
004860         AT END
004870             MOVE 'Y' TO ITEMSTAT-EOF-SW
004880         NOT AT END
004890             ADD 1 TO ITEM-SCAN-COUNT
004900             PERFORM 400-POST-ONE-ITEMSTAT-RECORD
004910     END-READ.
004920
004930 400-POST-ONE-ITEMSTAT-RECORD.
004940     MOVE IS-ITEM-TYPE-ID TO WS-CAND-ITEM-ID.
004950     MOVE IS-MENTIONS     TO WS-CAND-MENTIONS.
004960     MOVE IS-OWNER-COUNT  TO WS-CAND-OWNERS.
004970     PERFORM 500-INSERT-TOP-ITEM-ENTRY.
004980     IF IS-FIRST-SEEN-RECORDED
004990         MOVE IS-ITEM-TYPE-ID      TO WS-CAND-ITEM-ID
005000         MOVE IS-FIRST-SEEN-ORDER  TO WS-CAND-ORDER
005010         MOVE IS-FIRST-SEEN-TS     TO WS-CAND-TS
005020         PERFORM 500-INSERT-FIRST-ITEM-ENTRY
005030         PERFORM 500-INSERT-LAST-ITEM-ENTRY
005040     END-IF.
005050
005060*-----------------------------------------------------------------
005070* Insert one item's mention count into the top-10 table, which is
005080* kept sorted descending by mentions.  A ten-entry table is too
005090* small to justify a SEARCH verb - the same judgement call
005100* BUILD-STATE made on its own per-event change table.
005110*-----------------------------------------------------------------
005120 500-INSERT-TOP-ITEM-ENTRY.
005130     MOVE 1 TO TI-SCAN-IDX.
005140     PERFORM 500-ADVANCE-TI-SCAN
005150         UNTIL TI-SCAN-IDX > TI-COUNT
005160            OR TI-MENTIONS (TI-SCAN-IDX) < WS-CAND-MENTIONS.
005170     IF TI-SCAN-IDX NOT > 10
005180         PERFORM 500-SHIFT-TI-SLOTS-DOWN
005190         MOVE WS-CAND-ITEM-ID  TO TI-ITEM-ID (TI-SCAN-IDX)
005200         MOVE WS-CAND-MENTIONS TO TI-MENTIONS (TI-SCAN-IDX)
005210         MOVE WS-CAND-OWNERS   TO TI-OWNERS (TI-SCAN-IDX)
005220         IF TI-COUNT < 10
005230             ADD 1 TO TI-COUNT
005240         END-IF
005250     END-IF.
005260
005270 500-ADVANCE-TI-SCAN.
005280     ADD 1 TO TI-SCAN-IDX.
005290
005300*-----------------------------------------------------------------
005310* Make room at TI-SCAN-IDX by sliding every entry from there to the
005320* current end of the table down one slot; the tenth entry (if the
005330* table was already full) falls off the bottom.
005340*-----------------------------------------------------------------
005350 500-SHIFT-TI-SLOTS-DOWN.
005360     MOVE TI-COUNT TO WS-SHIFT-IDX.
005370     IF WS-SHIFT-IDX > 9
005380         MOVE 9 TO WS-SHIFT-IDX
005390     END-IF.
005400     PERFORM 500-SHIFT-ONE-TI-SLOT
005410         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
005420             UNTIL WS-SHIFT-IDX < TI-SCAN-IDX.
005430
005440 500-SHIFT-ONE-TI-SLOT.
005450     MOVE TI-ITEM-ID  (WS-SHIFT-IDX) TO TI-ITEM-ID  (WS-SHIFT-IDX + 1).
005460     MOVE TI-MENTIONS (WS-SHIFT-IDX) TO TI-MENTIONS (WS-SHIFT-IDX + 1).
005470     MOVE TI-OWNERS   (WS-SHIFT-IDX) TO TI-OWNERS   (WS-SHIFT-IDX + 1).
005480
005490*-----------------------------------------------------------------
005500* Insert into the smallest-ten-orders table - sorted ascending, so
005510* a new order is kept only if it beats the current tenth entry.
005520*-----------------------------------------------------------------
005530 500-INSERT-FIRST-ITEM-ENTRY.
005540     MOVE 1 TO FI-SCAN-IDX.
005550     PERFORM 500-ADVANCE-FI-SCAN
005560         UNTIL FI-SCAN-IDX > FI-COUNT
005570            OR FI-ORDER (FI-SCAN-IDX) > WS-CAND-ORDER.
005580     IF FI-SCAN-IDX NOT > 10
005590         PERFORM 500-SHIFT-FI-SLOTS-DOWN
005600         MOVE WS-CAND-ITEM-ID TO FI-ITEM-ID (FI-SCAN-IDX)
005610         MOVE WS-CAND-ORDER   TO FI-ORDER (FI-SCAN-IDX)
005620         MOVE WS-CAND-TS      TO FI-TS (FI-SCAN-IDX)
005630         IF FI-COUNT < 10
005640             ADD 1 TO FI-COUNT
005650         END-IF
005660     END-IF.
005670
005680 500-ADVANCE-FI-SCAN.
005690     ADD 1 TO FI-SCAN-IDX.
005700
005710 500-SHIFT-FI-SLOTS-DOWN.
005720     MOVE FI-COUNT TO WS-SHIFT-IDX.
005730     IF WS-SHIFT-IDX > 9
005740         MOVE 9 TO WS-SHIFT-IDX
005750     END-IF.
005760     PERFORM 500-SHIFT-ONE-FI-SLOT
005770         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
005780             UNTIL WS-SHIFT-IDX < FI-SCAN-IDX.
005790
005800 500-SHIFT-ONE-FI-SLOT.
005810     MOVE FI-ITEM-ID (WS-SHIFT-IDX) TO FI-ITEM-ID (WS-SHIFT-IDX + 1).
005820     MOVE FI-ORDER   (WS-SHIFT-IDX) TO FI-ORDER   (WS-SHIFT-IDX + 1).
005830     MOVE FI-TS      (WS-SHIFT-IDX) TO FI-TS      (WS-SHIFT-IDX + 1).
005840
005850*-----------------------------------------------------------------
005860* Insert into the largest-ten-orders table - sorted ascending too,
005870* so the printed section is already "still in first-seen order"
005880* without a final re-sort; a new order is kept only if it beats the
005890* current smallest (first) entry, which then falls out the top.
005900*-----------------------------------------------------------------
005910 500-INSERT-LAST-ITEM-ENTRY.
005920     IF LA-COUNT < 10
005930         MOVE 1 TO LA-SCAN-IDX
005940         PERFORM 500-ADVANCE-LA-SCAN
005950             UNTIL LA-SCAN-IDX > LA-COUNT
005960                OR LA-ORDER (LA-SCAN-IDX) > WS-CAND-ORDER
005970         PERFORM 500-SHIFT-LA-SLOTS-UP
005980         MOVE WS-CAND-ITEM-ID TO LA-ITEM-ID (LA-SCAN-IDX)
005990         MOVE WS-CAND-ORDER   TO LA-ORDER (LA-SCAN-IDX)
006000         MOVE WS-CAND-TS      TO LA-TS (LA-SCAN-IDX)
006010         ADD 1 TO LA-COUNT
006020     ELSE
006030         IF WS-CAND-ORDER > LA-ORDER (1)
006040             PERFORM 500-DROP-LOWEST-LA-ENTRY
006050             MOVE 1 TO LA-SCAN-IDX
006060             PERFORM 500-ADVANCE-LA-SCAN
006070                 UNTIL LA-SCAN-IDX > LA-COUNT
006080                    OR LA-ORDER (LA-SCAN-IDX) > WS-CAND-ORDER
006090             PERFORM 500-SHIFT-LA-SLOTS-UP
006100             MOVE WS-CAND-ITEM-ID TO LA-ITEM-ID (LA-SCAN-IDX)
006110             MOVE WS-CAND-ORDER   TO LA-ORDER (LA-SCAN-IDX)
006120             MOVE WS-CAND-TS      TO LA-TS (LA-SCAN-IDX)
006130             ADD 1 TO LA-COUNT
006140         END-IF
006150     END-IF.
006160
006170 500-ADVANCE-LA-SCAN.
006180     ADD 1 TO LA-SCAN-IDX.
006190
006200*-----------------------------------------------------------------
006210* Drop the table's lowest (first) order, closing the gap so the
006220* insert below can reuse the freed tenth slot.
006230*-----------------------------------------------------------------
006240 500-DROP-LOWEST-LA-ENTRY.
006250     MOVE 1 TO WS-SHIFT-IDX.
006260     PERFORM 500-CLOSE-ONE-LA-GAP
006270         VARYING WS-SHIFT-IDX FROM 1 BY 1
006280             UNTIL WS-SHIFT-IDX >= LA-COUNT.
006290     SUBTRACT 1 FROM LA-COUNT.
006300
006310 500-CLOSE-ONE-LA-GAP.
006320     MOVE LA-ITEM-ID (WS-SHIFT-IDX + 1) TO LA-ITEM-ID (WS-SHIFT-IDX).
006330     MOVE LA-ORDER   (WS-SHIFT-IDX + 1) TO LA-ORDER   (WS-SHIFT-IDX).
006340     MOVE LA-TS      (WS-SHIFT-IDX + 1) TO LA-TS      (WS-SHIFT-IDX).
006350
006360*-----------------------------------------------------------------
006370* Make room at LA-SCAN-IDX by sliding entries from there to the
006380* current end up one slot.
006390*-----------------------------------------------------------------
006400 500-SHIFT-LA-SLOTS-UP.
006410     MOVE LA-COUNT TO WS-SHIFT-IDX.
006420     PERFORM 500-SHIFT-ONE-LA-SLOT
006430         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
006440             UNTIL WS-SHIFT-IDX < LA-SCAN-IDX.
006450
006460 500-SHIFT-ONE-LA-SLOT.
006470     MOVE LA-ITEM-ID (WS-SHIFT-IDX) TO LA-ITEM-ID (WS-SHIFT-IDX + 1).
006480     MOVE LA-ORDER   (WS-SHIFT-IDX) TO LA-ORDER   (WS-SHIFT-IDX + 1).
006490     MOVE LA-TS      (WS-SHIFT-IDX) TO LA-TS      (WS-SHIFT-IDX + 1).
006500
006510******************************************************************
006520* Leaf paragraphs - PLYRSTAT scan (section 2).
006530*-----------------------------------------------------------------
006540 300-SCAN-PLYRSTAT-FOR-RANKINGS.
006550     PERFORM 400-READ-NEXT-PLYRSTAT-RECORD
006560         UNTIL PLYRSTAT-FILE-EOF.
006570
006580 400-READ-NEXT-PLYRSTAT-RECORD.
006590     READ PLYRSTAT-FILE NEXT RECORD
006600         AT END
006610             MOVE 'Y' TO PLYRSTAT-EOF-SW
006620         NOT AT END
006630             ADD 1 TO PLAYER-SCAN-COUNT
006640             IF PS-HAS-ACTIVITY
006650                 PERFORM 400-POST-ONE-PLYRSTAT-RECORD
006660             END-IF
006670     END-READ.
006680
006690 400-POST-ONE-PLYRSTAT-RECORD.
006700     MOVE PS-PLAYER-ID      TO WS-CAND-PLAYER-ID.
006710     MOVE PS-MONEY-BALANCE  TO WS-CAND-BALANCE.
006720     PERFORM 500-INSERT-TOP-PLAYER-ENTRY.
006730
006740*-----------------------------------------------------------------
006750* Insert one player's balance into the top-10 table, sorted
006760* descending by balance.
006770*-----------------------------------------------------------------
006780 500-INSERT-TOP-PLAYER-ENTRY.
006790     MOVE 1 TO TP-SCAN-IDX.
006800     PERFORM 500-ADVANCE-TP-SCAN
006810         UNTIL TP-SCAN-IDX > TP-COUNT
006820            OR TP-BALANCE (TP-SCAN-IDX) < WS-CAND-BALANCE.
006830     IF TP-SCAN-IDX NOT > 10
006840         PERFORM 500-SHIFT-TP-SLOTS-DOWN
006850         MOVE WS-CAND-PLAYER-ID TO TP-PLAYER-ID (TP-SCAN-IDX)
006860         MOVE PS-NAME           TO TP-NAME (TP-SCAN-IDX)
006870         MOVE PS-MONEY-BALANCE  TO TP-BALANCE (TP-SCAN-IDX)
006880         MOVE PS-FIRST-EVENT-TS TO TP-FIRST-TS (TP-SCAN-IDX)
006890         MOVE PS-LAST-EVENT-TS  TO TP-LAST-TS (TP-SCAN-IDX)
006900         IF TP-COUNT < 10
006910             ADD 1 TO TP-COUNT
006920         END-IF
006930     END-IF.
006940
006950 500-ADVANCE-TP-SCAN.
006960     ADD 1 TO TP-SCAN-IDX.
006970
006980 500-SHIFT-TP-SLOTS-DOWN.
006990     MOVE TP-COUNT TO WS-SHIFT-IDX.
007000     IF WS-SHIFT-IDX > 9
007010         MOVE 9 TO WS-SHIFT-IDX
007020     END-IF.
007030     PERFORM 500-SHIFT-ONE-TP-SLOT
007040         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
007050             UNTIL WS-SHIFT-IDX < TP-SCAN-IDX.
007060
007070 500-SHIFT-ONE-TP-SLOT.
007080     MOVE TP-PLAYER-ID (WS-SHIFT-IDX) TO TP-PLAYER-ID (WS-SHIFT-IDX + 1).
007090     MOVE TP-NAME      (WS-SHIFT-IDX) TO TP-NAME      (WS-SHIFT-IDX + 1).
007100     MOVE TP-BALANCE   (WS-SHIFT-IDX) TO TP-BALANCE   (WS-SHIFT-IDX + 1).
007110     MOVE TP-FIRST-TS  (WS-SHIFT-IDX) TO TP-FIRST-TS  (WS-SHIFT-IDX + 1).
007120     MOVE TP-LAST-TS   (WS-SHIFT-IDX) TO TP-LAST-TS   (WS-SHIFT-IDX + 1).
007130
007140******************************************************************
007150* Leaf paragraphs - section 1 print, top items by mentions.
007160*-----------------------------------------------------------------
007170 300-PRINT-TOP-ITEMS-SECTION.
007180     MOVE 'TOP 10 ITEMS BY NUMBER OF LOG MENTIONS' TO RPT-TITLE-TEXT.
007190     WRITE STATS-REPORT-LINE-OUT FROM RPT-TITLE-LINE.
007200     WRITE STATS-REPORT-LINE-OUT FROM RPT-T1-HEADER-LINE.
007210     WRITE STATS-REPORT-LINE-OUT FROM RPT-RULE-LINE.
007220     PERFORM 400-PRINT-ONE-TOP-ITEM
007230         VARYING TI-IDX FROM 1 BY 1
007240             UNTIL TI-IDX > TI-COUNT.
007250     WRITE STATS-REPORT-LINE-OUT FROM RPT-BLANK-LINE.
007260
007270 400-PRINT-ONE-TOP-ITEM.
007280     MOVE TI-ITEM-ID (TI-IDX) TO T1-ITEM-ID-O WS-LOOKUP-ITEM-ID.
007290     MOVE TI-IDX              TO T1-RANK-O.
007300     MOVE TI-MENTIONS (TI-IDX) TO T1-MENTIONS-O.
007310     MOVE TI-OWNERS (TI-IDX)   TO T1-OWNERS-O.
007320     PERFORM 500-RESOLVE-ITEM-NAME.
007330     MOVE IC-ITEM-NAME TO T1-NAME-O.
007340     WRITE STATS-REPORT-LINE-OUT FROM RPT-T1-DETAIL-LINE.
007350
007360*-----------------------------------------------------------------
007370* Resolve WS-LOOKUP-ITEM-ID against the indexed catalog built
007380* earlier this run; a miss renders downstream as "unknown item".
007390*-----------------------------------------------------------------
007400 500-RESOLVE-ITEM-NAME.
007410     MOVE WS-LOOKUP-ITEM-ID TO IC-ITEM-TYPE-ID.
007420     READ ITEMCAT-FILE
007430         INVALID KEY
007440             STRING 'unknown item ' DELIMITED BY SIZE
007450                    WS-LOOKUP-ITEM-ID DELIMITED BY SIZE
007460                 INTO IC-ITEM-NAME
007470     END-READ.
007480
007490******************************************************************
007500* Leaf paragraphs - section 2 print, top players by money.
007510*-----------------------------------------------------------------
007520 300-PRINT-TOP-PLAYERS-SECTION.
007530     MOVE 'TOP 10 PLAYERS BY FINAL MONEY BALANCE' TO RPT-TITLE-TEXT.
007540     WRITE STATS-REPORT-LINE-OUT FROM RPT-TITLE-LINE.
007550     WRITE STATS-REPORT-LINE-OUT FROM RPT-T2-HEADER-LINE.
007560     WRITE STATS-REPORT-LINE-OUT FROM RPT-RULE-LINE.
007570     PERFORM 400-PRINT-ONE-TOP-PLAYER
007580         VARYING TP-IDX FROM 1 BY 1
007590             UNTIL TP-IDX > TP-COUNT.
007600     WRITE STATS-REPORT-LINE-OUT FROM RPT-BLANK-LINE.
007610
007620 400-PRINT-ONE-TOP-PLAYER.
007630     MOVE TP-IDX               TO T2-RANK-O.
007640     MOVE TP-PLAYER-ID (TP-IDX) TO T2-PLAYER-ID-O.
007650     MOVE TP-NAME (TP-IDX)      TO T2-NAME-O.
007660     MOVE TP-BALANCE (TP-IDX)   TO T2-BALANCE-O.
007670     MOVE TP-FIRST-TS (TP-IDX)  TO WE-STAMP-EPOCH.
007680     PERFORM 500-FORMAT-ONE-TIMESTAMP.
007690     MOVE WS-TS-LABEL           TO T2-FIRST-TS-O.
007700     MOVE TP-LAST-TS (TP-IDX)   TO WE-STAMP-EPOCH.
007710     PERFORM 500-FORMAT-ONE-TIMESTAMP.
007720     MOVE WS-TS-LABEL           TO T2-LAST-TS-O.
007730     WRITE STATS-REPORT-LINE-OUT FROM RPT-T2-DETAIL-LINE.
007740
007750*-----------------------------------------------------------------
007760* Format WE-STAMP-EPOCH into WS-TS-LABEL, YY-MM-DD HH:MM:SS; a zero
007770* epoch (the "no activity" default BUILD-STATE leaves behind) prints
007780* as N/A instead of the 1970 epoch date, which would be misleading.
007790*-----------------------------------------------------------------
007800 500-FORMAT-ONE-TIMESTAMP.
007810     IF WE-STAMP-EPOCH = 0
007820         MOVE WS-NO-ACTIVITY-TEXT TO WS-TS-LABEL
007830     ELSE
007840         PERFORM 500-CONVERT-STAMP
007850         MOVE WS-COMBINED-TIMESTAMP-X TO WS-TS-LABEL
007860     END-IF.
007870
007880******************************************************************
007890* Leaf paragraphs - sections 3 and 4 print, first/last items by
007900* time of appearance.  Both share the T3 print-line layout; only
007910* the title, the header's time-column label, and the source table
007920* differ.
007930*-----------------------------------------------------------------
007940 300-PRINT-FIRST-ITEMS-SECTION.
007950     MOVE 'FIRST 10 ITEMS BY TIME OF APPEARANCE' TO RPT-TITLE-TEXT.
007960     WRITE STATS-REPORT-LINE-OUT FROM RPT-TITLE-LINE.
007970     MOVE 'FIRST SEEN TIME' TO T3-TS-LABEL-O.
007980     WRITE STATS-REPORT-LINE-OUT FROM RPT-T3-HEADER-LINE.
007990     WRITE STATS-REPORT-LINE-OUT FROM RPT-RULE-LINE.
008000     PERFORM 400-PRINT-ONE-FIRST-ITEM
008010         VARYING FI-IDX FROM 1 BY 1
008020             UNTIL FI-IDX > FI-COUNT.
008030     WRITE STATS-REPORT-LINE-OUT FROM RPT-BLANK-LINE.
008040
008050 400-PRINT-ONE-FIRST-ITEM.
008060     MOVE FI-IDX               TO T3-RANK-O.
008070     MOVE FI-ITEM-ID (FI-IDX)  TO T3-ITEM-ID-O WS-LOOKUP-ITEM-ID.
008080     MOVE FI-TS (FI-IDX)       TO WE-STAMP-EPOCH.
008090     PERFORM 500-FORMAT-ONE-TIMESTAMP.
008100     MOVE WS-TS-LABEL          TO T3-TS-O.
008110     PERFORM 500-RESOLVE-ITEM-NAME.
008120     MOVE IC-ITEM-NAME         TO T3-NAME-O.
008130     WRITE STATS-REPORT-LINE-OUT FROM RPT-T3-DETAIL-LINE.
008140
008150 300-PRINT-LAST-ITEMS-SECTION.
008160     MOVE 'LAST 10 ITEMS BY TIME OF APPEARANCE' TO RPT-TITLE-TEXT.
008170     WRITE STATS-REPORT-LINE-OUT FROM RPT-TITLE-LINE.
008180     MOVE 'APPEARANCE TIME' TO T3-TS-LABEL-O.
008190     WRITE STATS-REPORT-LINE-OUT FROM RPT-T3-HEADER-LINE.
008200     WRITE STATS-REPORT-LINE-OUT FROM RPT-RULE-LINE.
008210     PERFORM 400-PRINT-ONE-LAST-ITEM
008220         VARYING LA-IDX FROM 1 BY 1
008230             UNTIL LA-IDX > LA-COUNT.
008240     WRITE STATS-REPORT-LINE-OUT FROM RPT-BLANK-LINE.
008250
008260 400-PRINT-ONE-LAST-ITEM.
008270     MOVE LA-IDX               TO T3-RANK-O.
008280     MOVE LA-ITEM-ID (LA-IDX)  TO T3-ITEM-ID-O WS-LOOKUP-ITEM-ID.
008290     MOVE LA-TS (LA-IDX)       TO WE-STAMP-EPOCH.
008300     PERFORM 500-FORMAT-ONE-TIMESTAMP.
008310     MOVE WS-TS-LABEL          TO T3-TS-O.
008320     PERFORM 500-RESOLVE-ITEM-NAME.
008330     MOVE IC-ITEM-NAME         TO T3-NAME-O.
008340     WRITE STATS-REPORT-LINE-OUT FROM RPT-T3-DETAIL-LINE.
008350
008360******************************************************************
008370* Convert WE-STAMP-EPOCH, a Unix epoch second count (UTC), into
008380* WS-COMBINED-TIMESTAMP's YY-MM-DD HH:MM:SS.  Civil-from-days
008390* arithmetic, restated from MERGE-LOGS's own routine of the same
008400* name - both programs need it, and this shop has never kept a
008410* CALLable date routine, so each program carries its own.
008420*-----------------------------------------------------------------
008430 500-CONVERT-STAMP.
008440     ADD 1 TO WS-CONVERT-CALL-COUNT.
008450     DIVIDE WE-STAMP-EPOCH BY 86400
008460         GIVING WE-DAYS-SINCE-EPOCH
008470         REMAINDER WE-SECS-OF-DAY.
008480     DIVIDE WE-SECS-OF-DAY BY 3600 GIVING CT-HH
008490         REMAINDER WE-SECS-OF-DAY.
008500     DIVIDE WE-SECS-OF-DAY BY 60 GIVING CT-MI
008510         REMAINDER WE-SECS-OF-DAY.
008520     MOVE WE-SECS-OF-DAY TO CT-SS.
008530     MOVE 1970 TO WE-YEAR-4.
008540     MOVE WE-DAYS-SINCE-EPOCH TO WE-DAYS-LEFT.
008550     PERFORM 500-ADVANCE-YEARS
008560             UNTIL WE-DAYS-LEFT < 365.
008570     PERFORM 500-SET-LEAP-SWITCH.
008580     IF WE-IS-LEAP-YEAR
008590         MOVE 29 TO WE-MONTH-DAYS (2)
008600     ELSE
008610         MOVE 28 TO WE-MONTH-DAYS (2)
008620     END-IF.
008630     MOVE 0 TO WE-MONTH.
008640     PERFORM 500-FIND-ONE-MONTH
008650         VARYING WE-MONTH-IDX FROM 1 BY 1
008660             UNTIL WE-MONTH-IDX > 12
008670                OR WE-MONTH NOT = 0.
008680     ADD 1 TO WE-DAYS-LEFT GIVING WE-DAY.
008690     DIVIDE WE-YEAR-4 BY 100 GIVING WE-YEAR-DIV
008700         REMAINDER WE-YEAR-REM.
008710     MOVE WE-YEAR-REM TO CT-YY.
008720     MOVE WE-MONTH TO CT-MM.
008730     MOVE WE-DAY TO CT-DD.
008740
008750*-----------------------------------------------------------------
008760* One table entry of the month-lookup loop above - WE-MONTH stays
008770* zero, and the loop keeps stepping, until the remaining day count
008780* falls within the current month's length.
008790*-----------------------------------------------------------------
008800 500-FIND-ONE-MONTH.
008810     IF WE-DAYS-LEFT < WE-MONTH-DAYS (WE-MONTH-IDX)
008820         MOVE WE-MONTH-IDX TO WE-MONTH
008830     ELSE
008840         SUBTRACT WE-MONTH-DAYS (WE-MONTH-IDX) FROM WE-DAYS-LEFT
008850     END-IF.
008860
008870*-----------------------------------------------------------------
008880* Step one civil year at a time, allowing for the year's own leap
008890* status, until fewer than a full year of days remains.
008900*-----------------------------------------------------------------
008910 500-ADVANCE-YEARS.
008920     PERFORM 500-SET-LEAP-SWITCH.
008930     IF WE-IS-LEAP-YEAR
008940         IF WE-DAYS-LEFT >= 366
008950             SUBTRACT 366 FROM WE-DAYS-LEFT
008960             ADD 1 TO WE-YEAR-4
008970         END-IF
008980     ELSE
008990         SUBTRACT 365 FROM WE-DAYS-LEFT
009000         ADD 1 TO WE-YEAR-4
009010     END-IF.
009020
009030*-----------------------------------------------------------------
009040* Set WE-LEAP-SW for WE-YEAR-4 under the Gregorian leap rule.
009050*-----------------------------------------------------------------
009060 500-SET-LEAP-SWITCH.
009070     MOVE 'N' TO WE-LEAP-SW.
009080     DIVIDE WE-YEAR-4 BY 4 GIVING WE-YEAR-DIV
009090         REMAINDER WE-YEAR-REM.
009100     IF WE-YEAR-REM = 0
009110         DIVIDE WE-YEAR-4 BY 100 GIVING WE-YEAR-DIV
009120             REMAINDER WE-YEAR-REM
009130         IF WE-YEAR-REM NOT = 0
009140             MOVE 'Y' TO WE-LEAP-SW
009150         ELSE
009160             DIVIDE WE-YEAR-4 BY 400 GIVING WE-YEAR-DIV
009170                 REMAINDER WE-YEAR-REM
009180             IF WE-YEAR-REM = 0
009190                 MOVE 'Y' TO WE-LEAP-SW
009200             END-IF
009210         END-IF
009220     END-IF.
009230
009240******************************************************************
009250* Leaf paragraphs - shutdown.
009260*-----------------------------------------------------------------
009270 300-CLOSE-REPORT-FILES.
009280     CLOSE ITEMCAT-IN
009290           ITEMCAT-FILE
009300           ITEMSTAT-FILE
009310           PLYRSTAT-FILE
009320           STATS-REPORT-OUT.
009330
