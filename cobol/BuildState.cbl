000100*****************************************************************
000110* This program is to build the working inventory-and-money state
000120*    for the game's player base from the two raw daily logs, once
000130*    MERGE-LOGS has had its own independent pass over them.  Three
000140*    sweeps: the player roster first (so a real name is on hand for
000150*    every stub later), then the inventory log (player-item quantity,
000160*    item totals, owner counts, mentions, first-seen order), then the
000170*    money log (player balance, activity window).  STATS-REPORT and
000180*    ITEM-QUERY both read what this job leaves behind; neither one
000190*    touches the raw logs again.
000200*
000210* Run After
000220*    - MERGE-LOGS     (file CombineLogs.cbl)
000230* Run Before
000240*    - STATS-REPORT   (file StatsReport.cbl)
000250*    - ITEM-QUERY     (file ItemQuery.cbl)
000260*
000270*****************************************************************
000280 IDENTIFICATION              DIVISION.
000290*-----------------------------------------------------------------
000300 PROGRAM-ID.                 BUILD-STATE.
000310 AUTHOR.                     R B WISNIEWSKI.
000320 INSTALLATION.               GAME OPS BATCH - LOG PROCESSING.
000330 DATE-WRITTEN.               MARCH 12, 1991.
000340 DATE-COMPILED.
000350 SECURITY.                   UNCLASSIFIED.
000360*-----------------------------------------------------------------
000370* CHANGE LOG
000380*    1991-03-12  RBW  CR-1102  Original delivery - three-pass loader
000390*                               modeled on CONVERT-FILE's sequential-
000400*                               to-indexed pattern, extended from two
000410*                               sections to three (roster, items,
000420*                               money) and to random access on the
000430*                               two indexed files once loaded.
000440*    1991-03-19  RBW  CR-1102  Added the PLYRITEM file and the per-
000450*                               event change-set table after the
000460*                               first parallel run showed a repeated
000470*                               item id inside one event double-
000480*                               counting the mention and the total.
000490*    1991-04-14  DMH  CR-1130  Widened WS-EVENT-CHANGE-TABLE to match
000500*                               InvLogRec's ten-pair ceiling; it had
000510*                               been left at six from the first cut.
000520*    1991-09-10  DMH  CR-1178  Item total-qty and owner-count now use
000530*                               only the last pair's delta for a item
000540*                               id repeated within one event, matching
000550*                               the parser's own change-set rule; the
000560*                               player's own running quantity still
000570*                               takes every pair, in order.
000580*    1992-02-11  JBT  CR-1205  APPLY-DELTA now returns two separate
000590*                               crossing switches; owner count updated
000600*                               from both instead of one combined flag.
000610*    1994-11-30  RBW  CR-1340  PLYRSTAT activity window corrected to
000620*                               run all of inventory before any of
000630*                               money, per the processing-order rule -
000640*                               previously both logs were timestamp-
000650*                               interleaved, which let a money record
000660*                               with an earlier clock time than the
000670*                               last inventory record wrongly reopen
000680*                               "first event" on a player already
000690*                               active from the inventory pass.
000700*    1998-09-02  SRK  CR-1489  Y2K READINESS - PS-FIRST-EVENT-TS and
000710*                               PS-LAST-EVENT-TS already carry a full
000720*                               four-digit-year epoch second count, not
000730*                               a two-digit year; no change made.
000740*    2001-02-21  HLM  CR-1555  Roster load now also stub-creates an
000750*                               empty PLYRITEM/ITEMSTAT footprint is
000760*                               NOT done here - those two files build
000770*                               up only from actual log mentions, per
000780*                               the report step's "never mentioned"
000790*                               business rule; comment added after a
000800*                               support call asked why a roster player
000810*                               with no log activity did not show up
000820*                               in the item files.
000830*    2001-05-03  SRK  CR-1558  Owner-count crossing test was comparing
000840*                               the quantity from before this event's
000850*                               FIRST pair touching an id against the
000860*                               quantity after the LAST one - a same-id
000870*                               event with three or more pairs could
000880*                               cross zero on that wide a before/after
000890*                               without honoring the last-pair-wins
000900*                               rule CR-1178 already gives the mentions
000910*                               and total-qty columns.  EV-QTY-BEFORE is
000920*                               now re-stamped every time the id recurs
000930*                               within the event, so APPLY-DELTA only
000940*                               ever sees that last pair's own prior and
000950*                               updated quantity.
000960*-----------------------------------------------------------------
000970 ENVIRONMENT                 DIVISION.
000980*-----------------------------------------------------------------
000990 CONFIGURATION               SECTION.
001000 SOURCE-COMPUTER.            IBM-3090.
001010 OBJECT-COMPUTER.            IBM-3090.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM.
001040*-----------------------------------------------------------------
001050 INPUT-OUTPUT                SECTION.
001060 FILE-CONTROL.
001070     SELECT  PLAYER-MASTER-IN
001080             ASSIGN TO PLYRMAST
001090             ORGANIZATION IS LINE SEQUENTIAL
001100             FILE STATUS IS PM-FILE-STATUS.
001110     SELECT  ITEM-LOG-IN
001120             ASSIGN TO INVLOGS
001130             ORGANIZATION IS LINE SEQUENTIAL
001140             FILE STATUS IS IL-FILE-STATUS.
001150     SELECT  MONEY-LOG-IN
001160             ASSIGN TO MONYLOGS
001170             ORGANIZATION IS LINE SEQUENTIAL
001180             FILE STATUS IS MN-FILE-STATUS.
001190     SELECT  PLYRSTAT-FILE
001200             ASSIGN TO PLYRSTAT
001210             ORGANIZATION IS INDEXED
001220             ACCESS MODE IS RANDOM
001230             RECORD KEY IS PS-PLAYER-ID
001240             FILE STATUS IS PS-FILE-STATUS.
001250     SELECT  ITEMSTAT-FILE
001260             ASSIGN TO ITEMSTAT
001270             ORGANIZATION IS INDEXED
001280             ACCESS MODE IS RANDOM
001290             RECORD KEY IS IS-ITEM-TYPE-ID
001300             FILE STATUS IS IS-FILE-STATUS.
001310     SELECT  PLYRITEM-FILE
001320             ASSIGN TO PLYRITEM
001330             ORGANIZATION IS INDEXED
001340             ACCESS MODE IS RANDOM
001350             RECORD KEY IS PI-COMPOSITE-KEY
001360             ALTERNATE RECORD KEY IS PI-ITEM-TYPE-ID
001370                 WITH DUPLICATES
001380             FILE STATUS IS PI-FILE-STATUS.
001390     SELECT  RUN-LOG-OUT
001400             ASSIGN TO APPLOG
001410             ORGANIZATION IS LINE SEQUENTIAL
001420             FILE STATUS IS RL-FILE-STATUS.
001430*-----------------------------------------------------------------
001440 DATA                        DIVISION.
001450*-----------------------------------------------------------------
001460 FILE                        SECTION.
001470 FD  PLAYER-MASTER-IN
001480     RECORD CONTAINS 54 CHARACTERS
001490     DATA RECORD IS WS-PLYRMAST-RECORD.
001500 COPY "D:\Copybooks\PlyrMast.cpy".
001510*
001520 FD  ITEM-LOG-IN
001530     RECORD CONTAINS 0 TO 200 CHARACTERS
001540     DATA RECORD IS ITEM-LOG-LINE-IN.
001550 01  ITEM-LOG-LINE-IN.
001560     05  ITEM-LOG-TEXT-IN             PIC X(200).
001570*
001580 FD  MONEY-LOG-IN
001590     RECORD CONTAINS 0 TO 120 CHARACTERS
001600     DATA RECORD IS MONEY-LOG-LINE-IN.
001610 01  MONEY-LOG-LINE-IN.
001620     05  MONEY-LOG-TEXT-IN            PIC X(120).
001630*
001640 FD  PLYRSTAT-FILE
001650     RECORD CONTAINS 93 CHARACTERS
001660     DATA RECORD IS WS-PLYRSTAT-RECORD.
001670 COPY "D:\Copybooks\PlyrStat.cpy".
001680*
001690 FD  ITEMSTAT-FILE
001700     RECORD CONTAINS 75 CHARACTERS
001710     DATA RECORD IS WS-ITEMSTAT-RECORD.
001720 COPY "D:\Copybooks\ItemStat.cpy".
001730*
001740 FD  PLYRITEM-FILE
001750     RECORD CONTAINS 41 CHARACTERS
001760     DATA RECORD IS WS-PLYRITEM-RECORD.
001770 COPY "D:\Copybooks\PlyrItem.cpy".
001780*
001790 FD  RUN-LOG-OUT
001800     RECORD CONTAINS 100 CHARACTERS
001810     DATA RECORD IS RUN-LOG-LINE-OUT.
001820 01  RUN-LOG-LINE-OUT             PIC X(100).
001830*-----------------------------------------------------------------
001840 WORKING-STORAGE             SECTION.
001850*-----------------------------------------------------------------
001860* Standalone job-step marker - no report reads it, it is here for a
001870* dump to confirm how far this run got if BUILD-STATE is ever
001880* suspected of stopping mid-job.
001890 77  WS-JOB-STEP-NO              PIC 9(02) COMP VALUE 0.
001900 01  SWITCHES-AND-COUNTERS.
001910     05  PLAYER-EOF-SW            PIC X(01).
001920         88  NOMORE-PLAYER-RECORD      VALUE 'Y'.
001930     05  ITEM-EOF-SW               PIC X(01).
001940         88  ITEM-LOG-EOF              VALUE 'Y'.
001950     05  MONEY-EOF-SW              PIC X(01).
001960         88  MONEY-LOG-EOF             VALUE 'Y'.
001970     05  PLAYER-LOAD-COUNT         PIC 9(09) COMP VALUE 0.
001980     05  ITEM-LINE-NO              PIC 9(09) COMP VALUE 0.
001990     05  ITEM-EVENT-COUNT          PIC 9(09) COMP VALUE 0.
002000     05  MONEY-LINE-NO             PIC 9(09) COMP VALUE 0.
002010     05  MONEY-EVENT-COUNT         PIC 9(09) COMP VALUE 0.
002020     05  WARNING-COUNT             PIC 9(09) COMP VALUE 0.
002030     05  FIRST-SEEN-ORDER-CTR      PIC 9(09) COMP VALUE 0.
002040*-----------------------------------------------------------------
002050 01  FILE-STATUS-CODES.
002060     05  PM-FILE-STATUS            PIC X(02).
002070     05  IL-FILE-STATUS            PIC X(02).
002080     05  MN-FILE-STATUS            PIC X(02).
002090     05  PS-FILE-STATUS            PIC X(02).
002100     05  IS-FILE-STATUS            PIC X(02).
002110     05  PI-FILE-STATUS            PIC X(02).
002120     05  RL-FILE-STATUS            PIC X(02).
002130*-----------------------------------------------------------------
002140* Item-log and money-log parsed working records and token staging
002150* areas - pasted verbatim from the MERGE-LOGS copybooks so the two
002160* programs' parsing paragraphs stay byte-for-byte the same shape.
002170 COPY "D:\Copybooks\InvLogRec.cpy".
002180*
002190 COPY "D:\Copybooks\MonLogRec.cpy".
002200*-----------------------------------------------------------------
002210* One event's change set, deduped to the last pair for any item id
002220* repeated within the same event - EV-QTY-BEFORE is the player's
002230* quantity just before that distinct id's own LAST pair was applied,
002240* re-stamped every time the id recurs so the owner-count crossing
002250* test rides the same last-pair-wins rule CR-1178 already gives the
002260* mentions and total-qty columns (CR-1558).
002270 01  WS-EVENT-CHANGE-TABLE.
002280     05  EV-DISTINCT-COUNT         PIC 9(02) COMP VALUE 0.
002290     05  EV-ENTRY OCCURS 10 TIMES
002300                   INDEXED BY EV-IDX.
002310         10  EV-ITEM-ID            PIC 9(09).
002320         10  EV-LAST-DELTA         PIC S9(09).
002330         10  EV-QTY-BEFORE         PIC S9(11).
002340*-----------------------------------------------------------------
002350* Misc work fields for the stub-player and stub-item lookups and
002360* for the per-pair delta and crossing-flag handoff to APPLY-DELTA.
002370 01  WS-MISC-WORK.
002380     05  WS-LOOKUP-PLAYER-ID       PIC 9(09).
002390     05  WS-LOOKUP-ITEM-ID         PIC 9(09).
002400     05  WS-PAIR-DELTA             PIC S9(09).
002410     05  WS-EVENT-TIMESTAMP        PIC 9(10).
002420     05  WS-QTY-AFTER              PIC S9(11).
002430     05  WS-FOUND-SW               PIC X(01).
002440         88  WS-ENTRY-FOUND            VALUE 'Y'.
002450         88  WS-ENTRY-NOT-FOUND        VALUE 'N'.
002460     05  WS-RUN-LOG-TEXT           PIC X(100).
002470*-----------------------------------------------------------------
002480 LINKAGE                     SECTION.
002490*-----------------------------------------------------------------
002500 01  LD-PRIOR-QUANTITY            PIC S9(11).
002510 01  LD-PRIOR-QUANTITY-X REDEFINES LD-PRIOR-QUANTITY
002520                                  PIC X(11).
002530 01  LD-DELTA-AMOUNT              PIC S9(09).
002540 01  LD-NEW-QUANTITY              PIC S9(11).
002550 01  LD-CROSSED-UP-SW             PIC X(01).
002560 01  LD-CROSSED-DOWN-SW           PIC X(01).
002570*-----------------------------------------------------------------
002580 PROCEDURE                   DIVISION.
002590*-----------------------------------------------------------------
002600* Main procedure - roster first, then the two log sweeps.  Each
002610* sweep bumps WS-JOB-STEP-NO on the way in so a hung run's dump
002620* shows which of the three it was in.
002630*-----------------------------------------------------------------
002640 100-BUILD-STATE.
002650     PERFORM 200-LOAD-PLAYER-MASTER THRU 200-LOAD-PLAYER-MASTER-EXIT.
002660     PERFORM 200-APPLY-INVENTORY-LOG
002670         THRU 200-APPLY-INVENTORY-LOG-EXIT.
002680     PERFORM 200-APPLY-MONEY-LOG THRU 200-APPLY-MONEY-LOG-EXIT.
002690     GO TO 100-BUILD-STATE-EXIT.
002700 100-BUILD-STATE-EXIT.
002710     STOP RUN.
002720*
002730******************************************************************
002740* Load the player roster straight across into PLYRSTAT, one record
002750* per roster player, balance and activity window both starting
002760* clear; stub players met later in the logs get WRITTEN on demand.
002770*-----------------------------------------------------------------
002780 200-LOAD-PLAYER-MASTER.
002790     MOVE 1 TO WS-JOB-STEP-NO.
002800     PERFORM 300-INITIATE-PLAYER-LOAD.
002810     PERFORM 300-PROCEED-PLAYER-LOAD UNTIL NOMORE-PLAYER-RECORD.
002820     PERFORM 300-TERMINATE-PLAYER-LOAD.
002830 200-LOAD-PLAYER-MASTER-EXIT.
002840     EXIT.
002850*
002860 300-INITIATE-PLAYER-LOAD.
002870     PERFORM 400-OPEN-PLAYER-LOAD-FILES.
002880     MOVE 'N' TO PLAYER-EOF-SW.
002890     PERFORM 400-READ-PLAYER-MASTER-IN.
002900*
002910 300-PROCEED-PLAYER-LOAD.
002920     PERFORM 400-WRITE-PLYRSTAT-FROM-MASTER.
002930     PERFORM 400-READ-PLAYER-MASTER-IN.
002940*
002950 300-TERMINATE-PLAYER-LOAD.
002960     PERFORM 400-CLOSE-PLAYER-LOAD-FILES.
002970     PERFORM 400-DISPLAY-PLAYER-LOAD-EOJ.
002980*
002990******************************************************************
003000* Sweep the inventory log once, applying every valid event's pairs
003010* to PLYRITEM and rolling the deduped per-event change set into
003020* ITEMSTAT, CALLing APPLY-DELTA for the owner-count crossing.
003030*-----------------------------------------------------------------
003040 200-APPLY-INVENTORY-LOG.
003050     MOVE 2 TO WS-JOB-STEP-NO.
003060     PERFORM 300-INITIATE-ITEM-PASS.
003070     PERFORM 300-PROCEED-ITEM-PASS UNTIL ITEM-LOG-EOF.
003080     PERFORM 300-TERMINATE-ITEM-PASS.
003090 200-APPLY-INVENTORY-LOG-EXIT.
003100     EXIT.
003110*
003120 300-INITIATE-ITEM-PASS.
003130     PERFORM 400-OPEN-ITEM-PASS-FILES.
003140     MOVE 'N' TO ITEM-EOF-SW.
003150     MOVE 'N' TO IL-VALID-LINE-SW.
003160     PERFORM 400-READ-NEXT-ITEM-EVENT.
003170*
003180 300-PROCEED-ITEM-PASS.
003190     PERFORM 400-APPLY-INVENTORY-EVENT.
003200     PERFORM 400-READ-NEXT-ITEM-EVENT.
003210*
003220 300-TERMINATE-ITEM-PASS.
003230     PERFORM 400-CLOSE-ITEM-PASS-FILES.
003240     PERFORM 400-DISPLAY-ITEM-PASS-EOJ.
003250*
003260******************************************************************
003270* Sweep the money log once, posting every valid event's signed
003280* amount to the player's PLYRSTAT balance and activity window.
003290*-----------------------------------------------------------------
003300 200-APPLY-MONEY-LOG.
003310     MOVE 3 TO WS-JOB-STEP-NO.
003320     PERFORM 300-INITIATE-MONEY-PASS.
003330     PERFORM 300-PROCEED-MONEY-PASS UNTIL MONEY-LOG-EOF.
003340     PERFORM 300-TERMINATE-MONEY-PASS.
003350 200-APPLY-MONEY-LOG-EXIT.
003360     EXIT.
003370*
003380 300-INITIATE-MONEY-PASS.
003390     PERFORM 400-OPEN-MONEY-PASS-FILES.
003400     MOVE 'N' TO MONEY-EOF-SW.
003410     MOVE 'N' TO MN-VALID-LINE-SW.
003420     PERFORM 400-READ-NEXT-MONEY-EVENT.
003430*
003440 300-PROCEED-MONEY-PASS.
003450     PERFORM 400-APPLY-MONEY-EVENT.
003460     PERFORM 400-READ-NEXT-MONEY-EVENT.
003470*
003480 300-TERMINATE-MONEY-PASS.
003490     PERFORM 400-CLOSE-MONEY-PASS-FILES.
003500     PERFORM 400-DISPLAY-MONEY-PASS-EOJ.
003510*
003520******************************************************************
003530* Leaf paragraphs - player roster load.
003540*-----------------------------------------------------------------
003550 400-OPEN-PLAYER-LOAD-FILES.
003560     OPEN INPUT  PLAYER-MASTER-IN.
003570     OPEN OUTPUT PLYRSTAT-FILE.
003580     CLOSE       PLYRSTAT-FILE.
003590     OPEN I-O    PLYRSTAT-FILE.
003600*
003610 400-READ-PLAYER-MASTER-IN.
003620     READ PLAYER-MASTER-IN
003630         AT END
003640             MOVE 'Y' TO PLAYER-EOF-SW
003650     END-READ.
003660*
003670 400-WRITE-PLYRSTAT-FROM-MASTER.
003680     ADD 1 TO PLAYER-LOAD-COUNT.
003690     MOVE SPACES TO WS-PLYRSTAT-RECORD.
003700     MOVE PM-PLAYER-ID TO PS-PLAYER-ID.
003710     MOVE PM-NAME TO PS-NAME.
003720     MOVE 0 TO PS-MONEY-BALANCE.
003730     MOVE 'N' TO PS-ACTIVITY-SW.
003740     MOVE 0 TO PS-FIRST-EVENT-TS.
003750     MOVE 0 TO PS-LAST-EVENT-TS.
003760     WRITE WS-PLYRSTAT-RECORD
003770         INVALID KEY
003780             MOVE SPACES TO WS-RUN-LOG-TEXT
003790             STRING 'WARNING - DUPLICATE PLAYER ID ON ROSTER '
003800                    PM-PLAYER-ID
003810                 INTO WS-RUN-LOG-TEXT
003820             MOVE WS-RUN-LOG-TEXT TO RUN-LOG-LINE-OUT
003830             WRITE RUN-LOG-LINE-OUT
003840             ADD 1 TO WARNING-COUNT
003850     END-WRITE.
003860*
003870 400-CLOSE-PLAYER-LOAD-FILES.
003880     CLOSE PLAYER-MASTER-IN.
003890*
003900 400-DISPLAY-PLAYER-LOAD-EOJ.
003910     DISPLAY 'BUILD-STATE - ROSTER PLAYERS LOADED: '
003920             PLAYER-LOAD-COUNT.
003930*
003940******************************************************************
003950* Leaf paragraphs - inventory pass.
003960*-----------------------------------------------------------------
003970 400-OPEN-ITEM-PASS-FILES.
003980     OPEN INPUT ITEM-LOG-IN.
003990     OPEN OUTPUT ITEMSTAT-FILE.
004000     CLOSE       ITEMSTAT-FILE.
004010     OPEN OUTPUT PLYRITEM-FILE.
004020     CLOSE       PLYRITEM-FILE.
004030     OPEN I-O    ITEMSTAT-FILE.
004040     OPEN I-O    PLYRITEM-FILE.
004050     OPEN OUTPUT RUN-LOG-OUT.
004060*
004070 400-READ-NEXT-ITEM-EVENT.
004080     MOVE 'N' TO IL-VALID-LINE-SW.
004090     PERFORM 500-READ-ONE-ITEM-LINE
004100         UNTIL IL-LINE-IS-VALID OR ITEM-LOG-EOF.
004110*
004120* AT END branches straight to the exit and skips the line-count and
004130* parse work below - there is nothing left in the file to count or
004140* parse once ITEM-EOF-SW is set.
004150*-----------------------------------------------------------------
004160 500-READ-ONE-ITEM-LINE.
004170     READ ITEM-LOG-IN
004180         AT END
004190             MOVE 'Y' TO ITEM-EOF-SW
004200             GO TO 500-READ-ONE-ITEM-LINE-EXIT
004210     END-READ.
004220     ADD 1 TO ITEM-LINE-NO.
004230     PERFORM 500-PARSE-ITEM-LINE.
004240     IF IL-LINE-IS-INVALID
004250         PERFORM 500-WARN-SKIPPED-ITEM-LINE
004260     END-IF.
004270 500-READ-ONE-ITEM-LINE-EXIT.
004280     EXIT.
004290*
004300* Validate and tokenize one item-log line - same rules, same field
004310* layout, as MERGE-LOGS' own 400-PARSE-ITEM-LINE.
004320*-----------------------------------------------------------------
004330 500-PARSE-ITEM-LINE.
004340     MOVE ITEM-LOG-TEXT-IN TO IL-RAW-LINE.
004350     MOVE 'Y' TO IL-VALID-LINE-SW.
004360     MOVE 0 TO IL-PAIR-COUNT.
004370     IF ITEM-LOG-TEXT-IN (1:1) NOT = '['
004380         MOVE 'N' TO IL-VALID-LINE-SW
004390     END-IF.
004400     IF IL-LINE-IS-VALID
004410         UNSTRING ITEM-LOG-TEXT-IN DELIMITED BY ']'
004420             INTO IT-HEADER-PART
004430         END-UNSTRING
004440         MOVE IT-HEADER-PART (2:10) TO IL-TIMESTAMP-X
004450         IF IL-TIMESTAMP-X IS NOT NUMERIC
004460             MOVE 'N' TO IL-VALID-LINE-SW
004470         END-IF
004480     END-IF.
004490     IF IL-LINE-IS-VALID
004500         IF IT-HEADER-PART (13:9) = 'ITEM_ADD '
004510             MOVE 'ITEM_ADD   ' TO IL-ACTION
004520         ELSE
004530             IF IT-HEADER-PART (13:11) = 'ITEM_REMOVE'
004540                 MOVE 'ITEM_REMOVE' TO IL-ACTION
004550             ELSE
004560                 MOVE 'N' TO IL-VALID-LINE-SW
004570             END-IF
004580         END-IF
004590     END-IF.
004600     IF IL-LINE-IS-VALID
004610         PERFORM 500-EXTRACT-PLAYER-AND-PAIRS
004620     END-IF.
004630     IF IL-LINE-IS-VALID AND IL-NO-PAIRS
004640         MOVE 'N' TO IL-VALID-LINE-SW
004650     END-IF.
004660*
004670 500-EXTRACT-PLAYER-AND-PAIRS.
004680     MOVE 0 TO IT-SCAN-PTR.
004690     UNSTRING IL-RAW-LINE DELIMITED BY '|'
004700         INTO IT-TOKEN
004710         WITH POINTER IT-SCAN-PTR
004720     END-UNSTRING.
004730     UNSTRING IL-RAW-LINE DELIMITED BY ','
004740         INTO IT-TOKEN
004750         WITH POINTER IT-SCAN-PTR
004760     END-UNSTRING.
004770     PERFORM 500-TRIM-TOKEN-BLANK.
004780     IF IT-TOKEN (1:9) IS NUMERIC AND IT-TOKEN NOT = SPACES
004790         MOVE IT-TOKEN (1:9) TO IL-PLAYER-ID
004800     ELSE
004810         MOVE 'N' TO IL-VALID-LINE-SW
004820     END-IF.
004830     MOVE IL-RAW-LINE (IT-SCAN-PTR:) TO IT-PAIR-LIST-PART.
004840     IF IL-LINE-IS-VALID
004850         PERFORM 500-TOKENIZE-PAIR-LIST
004860     END-IF.
004870*
004880* UNSTRING leaves a single leading blank on a token whenever the
004890* match was preceded by the space half of a ", " delimiter, or
004900* stood alone ahead of an open paren; shift it out before a token
004910* is tested with IS NUMERIC.
004920*-----------------------------------------------------------------
004930 500-TRIM-TOKEN-BLANK.
004940     IF IT-TOKEN (1:1) = SPACE
004950         MOVE IT-TOKEN (2:11) TO WS-RUN-LOG-TEXT (1:11)
004960         MOVE WS-RUN-LOG-TEXT (1:11) TO IT-TOKEN (1:11)
004970         MOVE SPACE TO IT-TOKEN (12:1)
004980     END-IF.
004990*
005000* Each pair shows as "(itemid, amount)"; the open paren and comma
005010* and close paren are all UNSTRING delimiters, so walking the rest
005020* of the line 2 tokens at a time (item id, then amount) rebuilds
005030* the pair table.  Stops at 10 pairs - the table is sized for the
005040* stated worst case; a malformed longer line simply loses its tail
005050* under this shop's volume assumptions, no abend, no truncation
005060* warning.
005070*-----------------------------------------------------------------
005080 500-TOKENIZE-PAIR-LIST.
005090     MOVE 1 TO IT-SCAN-PTR.
005100     MOVE 1 TO IL-PAIR-IDX.
005110*        IL-PAIR-IDX only advances once a full (id, amount) pair
005120*        has been captured - the stray blank token ahead of the
005130*        opening paren, and any empty tail after the last ")",
005140*        are swallowed here without eating a table slot.
005150     PERFORM 500-TOKENIZE-ONE-PAIR
005160         UNTIL IL-PAIR-IDX > 10 OR IT-SCAN-PTR > 160.
005170*
005180 500-TOKENIZE-ONE-PAIR.
005190     UNSTRING IT-PAIR-LIST-PART DELIMITED BY '(' OR ', ' OR ')'
005200         INTO IT-TOKEN
005210         WITH POINTER IT-SCAN-PTR
005220     END-UNSTRING
005230     PERFORM 500-TRIM-TOKEN-BLANK.
005240     IF IT-TOKEN (1:9) IS NUMERIC AND IT-TOKEN NOT = SPACES
005250         MOVE IT-TOKEN (1:9) TO IL-PAIR-ITEM-ID (IL-PAIR-IDX)
005260         UNSTRING IT-PAIR-LIST-PART DELIMITED BY '(' OR ', ' OR ')'
005270             INTO IT-TOKEN
005280             WITH POINTER IT-SCAN-PTR
005290         END-UNSTRING
005300         PERFORM 500-TRIM-TOKEN-BLANK
005310         IF IT-TOKEN (1:9) IS NUMERIC
005320             MOVE IT-TOKEN (1:9) TO IL-PAIR-AMOUNT (IL-PAIR-IDX)
005330             ADD 1 TO IL-PAIR-COUNT
005340             ADD 1 TO IL-PAIR-IDX
005350         END-IF
005360     END-IF.
005370*
005380 500-WARN-SKIPPED-ITEM-LINE.
005390     ADD 1 TO WARNING-COUNT.
005400     MOVE SPACES TO WS-RUN-LOG-TEXT.
005410     STRING 'WARNING - SKIPPED INVALID ITEM LOG LINE '
005420            ITEM-LINE-NO
005430         INTO WS-RUN-LOG-TEXT
005440     END-STRING.
005450     MOVE WS-RUN-LOG-TEXT TO RUN-LOG-LINE-OUT.
005460     WRITE RUN-LOG-LINE-OUT.
005470*
005480* Apply one valid inventory event - every raw pair is posted to the
005490* player's own running quantity in order, but the item-level
005500* bookkeeping (mentions, total, owner-count crossing) is deduped
005510* first so a item id repeated within this event counts once, using
005520* its last pair's delta, per the CR-1178 rule.
005530*-----------------------------------------------------------------
005540 400-APPLY-INVENTORY-EVENT.
005550     ADD 1 TO ITEM-EVENT-COUNT.
005560     MOVE 0 TO EV-DISTINCT-COUNT.
005570     MOVE IL-PLAYER-ID TO WS-LOOKUP-PLAYER-ID.
005580     MOVE IL-TIMESTAMP TO WS-EVENT-TIMESTAMP.
005590     PERFORM 500-STAMP-PLAYER-ACTIVITY.
005600     PERFORM 500-APPLY-ONE-PAIR
005610         VARYING IL-PAIR-IDX FROM 1 BY 1
005620             UNTIL IL-PAIR-IDX > IL-PAIR-COUNT.
005630     PERFORM 500-POST-ONE-CHANGE-SET-ENTRY
005640         VARYING EV-IDX FROM 1 BY 1
005650             UNTIL EV-IDX > EV-DISTINCT-COUNT.
005660*
005670* Stamp PLYRSTAT's activity window for the player named in this
005680* event - shared by both log passes (CR-1340); WS-EVENT-TIMESTAMP
005690* is loaded by the caller from IL-TIMESTAMP or MN-TIMESTAMP before
005700* this paragraph runs, so one stamping routine serves both.
005710*-----------------------------------------------------------------
005720 500-STAMP-PLAYER-ACTIVITY.
005730     PERFORM 500-READ-OR-STUB-PLYRSTAT.
005740     IF PS-NO-ACTIVITY
005750         MOVE WS-EVENT-TIMESTAMP TO PS-FIRST-EVENT-TS
005760         MOVE 'Y' TO PS-ACTIVITY-SW
005770     END-IF.
005780     MOVE WS-EVENT-TIMESTAMP TO PS-LAST-EVENT-TS.
005790     PERFORM 500-REWRITE-OR-WRITE-PLYRSTAT.
005800*
005810* One raw pair - locate or stub the player's PLYRITEM row, compute
005820* the signed delta, fold it into this event's change set (last
005830* value wins for a repeated id), re-stamp EV-QTY-BEFORE with the
005840* quantity standing just ahead of THIS pair so a later pair for the
005850* same id always overwrites it with its own truer prior quantity,
005860* then post the delta straight onto PI-QUANTITY, no floor.
005870*-----------------------------------------------------------------
005880 500-APPLY-ONE-PAIR.
005890     MOVE IL-PAIR-ITEM-ID (IL-PAIR-IDX) TO WS-LOOKUP-ITEM-ID.
005900     IF IL-ACTION-ADD
005910         MOVE IL-PAIR-AMOUNT (IL-PAIR-IDX) TO WS-PAIR-DELTA
005920     ELSE
005930         COMPUTE WS-PAIR-DELTA = 0 - IL-PAIR-AMOUNT (IL-PAIR-IDX)
005940     END-IF.
005950     PERFORM 500-FIND-OR-ADD-CHANGE-ENTRY.
005960     PERFORM 500-READ-OR-STUB-PLYRITEM.
005970     MOVE PI-QUANTITY TO EV-QTY-BEFORE (EV-IDX).
005980     ADD WS-PAIR-DELTA TO PI-QUANTITY.
005990     PERFORM 500-REWRITE-OR-WRITE-PLYRITEM.
006000*
006010* Linear scan of this event's change table for WS-LOOKUP-ITEM-ID -
006020* at most ten entries, the ten-pair ceiling, so a table SEARCH verb
006030* buys nothing a plain PERFORM cannot do as clearly.
006040*-----------------------------------------------------------------
006050 500-FIND-OR-ADD-CHANGE-ENTRY.
006060     MOVE 'N' TO WS-FOUND-SW.
006070     MOVE 1 TO EV-IDX.
006080     PERFORM 500-TEST-ONE-CHANGE-SLOT
006090         UNTIL EV-IDX > EV-DISTINCT-COUNT OR WS-ENTRY-FOUND.
006100     IF WS-ENTRY-FOUND
006110         MOVE WS-PAIR-DELTA TO EV-LAST-DELTA (EV-IDX)
006120     ELSE
006130         ADD 1 TO EV-DISTINCT-COUNT
006140         MOVE EV-DISTINCT-COUNT TO EV-IDX
006150         MOVE WS-LOOKUP-ITEM-ID TO EV-ITEM-ID (EV-IDX)
006160         MOVE WS-PAIR-DELTA TO EV-LAST-DELTA (EV-IDX)
006170     END-IF.
006180*
006190 500-TEST-ONE-CHANGE-SLOT.
006200     IF EV-ITEM-ID (EV-IDX) = WS-LOOKUP-ITEM-ID
006210         MOVE 'Y' TO WS-FOUND-SW
006220     ELSE
006230         ADD 1 TO EV-IDX
006240     END-IF.
006250*
006260* Random read of PLYRITEM on the player/item composite key; a miss
006270* is a brand-new footprint for this player and item, quantity zero,
006280* never a error.
006290*-----------------------------------------------------------------
006300 500-READ-OR-STUB-PLYRITEM.
006310     MOVE WS-LOOKUP-PLAYER-ID TO PI-PLAYER-ID.
006320     MOVE WS-LOOKUP-ITEM-ID TO PI-ITEM-TYPE-ID.
006330     READ PLYRITEM-FILE
006340         INVALID KEY
006350             MOVE SPACES TO WS-PLYRITEM-RECORD
006360             MOVE WS-LOOKUP-PLAYER-ID TO PI-PLAYER-ID
006370             MOVE WS-LOOKUP-ITEM-ID TO PI-ITEM-TYPE-ID
006380             MOVE 0 TO PI-QUANTITY
006390     END-READ.
006400*
006410 500-REWRITE-OR-WRITE-PLYRITEM.
006420     REWRITE WS-PLYRITEM-RECORD
006430         INVALID KEY
006440             WRITE WS-PLYRITEM-RECORD
006450     END-REWRITE.
006460*
006470* One distinct item id out of this event's change set - mentions,
006480* item total, first-seen, and the owner-count crossing, all keyed
006490* off the last pair's delta for that id within this event; the
006500* crossing test itself uses that same last pair's own prior and
006510* updated quantity (EV-QTY-BEFORE and WS-QTY-AFTER), not the
006520* event-wide before/after (CR-1558).
006530*-----------------------------------------------------------------
006540 500-POST-ONE-CHANGE-SET-ENTRY.
006550     MOVE EV-ITEM-ID (EV-IDX) TO WS-LOOKUP-ITEM-ID.
006560     PERFORM 500-READ-OR-STUB-ITEMSTAT.
006570     ADD 1 TO IS-MENTIONS.
006580     ADD EV-LAST-DELTA (EV-IDX) TO IS-TOTAL-QTY.
006590     IF IS-NOT-YET-SEEN
006600         ADD 1 TO FIRST-SEEN-ORDER-CTR
006610         MOVE IL-TIMESTAMP TO IS-FIRST-SEEN-TS
006620         MOVE FIRST-SEEN-ORDER-CTR TO IS-FIRST-SEEN-ORDER
006630         MOVE 'Y' TO IS-SEEN-SW
006640     END-IF.
006650     MOVE WS-LOOKUP-PLAYER-ID TO PI-PLAYER-ID.
006660     MOVE WS-LOOKUP-ITEM-ID TO PI-ITEM-TYPE-ID.
006670     READ PLYRITEM-FILE.
006680     MOVE PI-QUANTITY TO WS-QTY-AFTER.
006690     MOVE EV-QTY-BEFORE (EV-IDX) TO LD-PRIOR-QUANTITY.
006700     COMPUTE LD-DELTA-AMOUNT =
006710             WS-QTY-AFTER - EV-QTY-BEFORE (EV-IDX).
006720     CALL 'APPLY-DELTA' USING LD-PRIOR-QUANTITY
006730                               LD-DELTA-AMOUNT
006740                               LD-NEW-QUANTITY
006750                               LD-CROSSED-UP-SW
006760                               LD-CROSSED-DOWN-SW.
006770     IF LD-CROSSED-UP-SW = 'Y'
006780         ADD 1 TO IS-OWNER-COUNT
006790     END-IF.
006800     IF LD-CROSSED-DOWN-SW = 'Y' AND IS-OWNER-COUNT > 0
006810         SUBTRACT 1 FROM IS-OWNER-COUNT
006820     END-IF.
006830     PERFORM 500-REWRITE-OR-WRITE-ITEMSTAT.
006840*
006850 500-READ-OR-STUB-ITEMSTAT.
006860     MOVE WS-LOOKUP-ITEM-ID TO IS-ITEM-TYPE-ID.
006870     READ ITEMSTAT-FILE
006880         INVALID KEY
006890             MOVE SPACES TO WS-ITEMSTAT-RECORD
006900             MOVE WS-LOOKUP-ITEM-ID TO IS-ITEM-TYPE-ID
006910             MOVE 0 TO IS-TOTAL-QTY
006920             MOVE 0 TO IS-OWNER-COUNT
006930             MOVE 0 TO IS-MENTIONS
006940             MOVE 0 TO IS-FIRST-SEEN-TS
006950             MOVE 0 TO IS-FIRST-SEEN-ORDER
006960             MOVE 'N' TO IS-SEEN-SW
006970     END-READ.
006980*
006990 500-REWRITE-OR-WRITE-ITEMSTAT.
007000     REWRITE WS-ITEMSTAT-RECORD
007010         INVALID KEY
007020             WRITE WS-ITEMSTAT-RECORD
007030     END-REWRITE.
007040*
007050 400-CLOSE-ITEM-PASS-FILES.
007060     CLOSE ITEM-LOG-IN
007070           ITEMSTAT-FILE
007080           PLYRITEM-FILE
007090           RUN-LOG-OUT.
007100*
007110 400-DISPLAY-ITEM-PASS-EOJ.
007120     DISPLAY 'BUILD-STATE - INVENTORY EVENTS APPLIED: '
007130             ITEM-EVENT-COUNT.
007140*
007150******************************************************************
007160* Leaf paragraphs - money pass.
007170*-----------------------------------------------------------------
007180 400-OPEN-MONEY-PASS-FILES.
007190     OPEN INPUT MONEY-LOG-IN.
007200     OPEN EXTEND RUN-LOG-OUT.
007210*
007220 400-READ-NEXT-MONEY-EVENT.
007230     MOVE 'N' TO MN-VALID-LINE-SW.
007240     PERFORM 500-READ-ONE-MONEY-LINE
007250         UNTIL MN-LINE-IS-VALID OR MONEY-LOG-EOF.
007260*
007270* AT END branches straight to the exit and skips the line-count and
007280* parse work below, matching 500-READ-ONE-ITEM-LINE's own pattern.
007290*-----------------------------------------------------------------
007300 500-READ-ONE-MONEY-LINE.
007310     READ MONEY-LOG-IN
007320         AT END
007330             MOVE 'Y' TO MONEY-EOF-SW
007340             GO TO 500-READ-ONE-MONEY-LINE-EXIT
007350     END-READ.
007360     ADD 1 TO MONEY-LINE-NO.
007370     PERFORM 500-PARSE-MONEY-LINE.
007380     IF MN-LINE-IS-INVALID
007390         PERFORM 500-WARN-SKIPPED-MONEY-LINE
007400     END-IF.
007410 500-READ-ONE-MONEY-LINE-EXIT.
007420     EXIT.
007430*
007440* Validate and tokenize one money-log line - same rules, same field
007450* layout, as MERGE-LOGS' own 400-PARSE-MONEY-LINE.
007460*-----------------------------------------------------------------
007470 500-PARSE-MONEY-LINE.
007480     MOVE MONEY-LOG-TEXT-IN TO MN-RAW-LINE.
007490     MOVE 'Y' TO MN-VALID-LINE-SW.
007500     MOVE 0 TO MT-BAR-COUNT.
007510     INSPECT MONEY-LOG-TEXT-IN TALLYING MT-BAR-COUNT
007520         FOR ALL '|'.
007530     IF MT-BAR-COUNT NOT = 2
007540         MOVE 'N' TO MN-VALID-LINE-SW
007550     END-IF.
007560     IF MN-LINE-IS-VALID
007570         UNSTRING MONEY-LOG-TEXT-IN DELIMITED BY '|'
007580             INTO MT-FIELD-1 MT-FIELD-2 MT-PAYLOAD
007590         END-UNSTRING
007600         MOVE MT-FIELD-1 TO MN-TIMESTAMP-X
007610         IF MN-TIMESTAMP-X IS NOT NUMERIC
007620             MOVE 'N' TO MN-VALID-LINE-SW
007630         END-IF
007640     END-IF.
007650     IF MN-LINE-IS-VALID
007660         IF MT-FIELD-2 IS NUMERIC
007670             MOVE MT-FIELD-2 TO MN-PLAYER-ID
007680         ELSE
007690             MOVE 'N' TO MN-VALID-LINE-SW
007700         END-IF
007710     END-IF.
007720     IF MN-LINE-IS-VALID
007730         PERFORM 500-SPLIT-MONEY-PAYLOAD
007740     END-IF.
007750*
007760 500-SPLIT-MONEY-PAYLOAD.
007770     MOVE 1 TO MT-SCAN-PTR.
007780     UNSTRING MT-PAYLOAD DELIMITED BY ','
007790         INTO MN-ACTION
007800         WITH POINTER MT-SCAN-PTR
007810     END-UNSTRING.
007820     IF MN-ACTION NOT = 'MONEY_ADD   ' AND
007830             MN-ACTION NOT = 'MONEY_REMOVE'
007840         MOVE 'N' TO MN-VALID-LINE-SW
007850     END-IF.
007860     IF MN-LINE-IS-VALID
007870         UNSTRING MT-PAYLOAD DELIMITED BY ','
007880             INTO MT-FIELD-1
007890             WITH POINTER MT-SCAN-PTR
007900         END-UNSTRING
007910         PERFORM 500-TRIM-LEADING-BLANK
007920         IF MT-FIELD-1 (1:9) IS NUMERIC
007930             MOVE MT-FIELD-1 (1:9) TO MN-AMOUNT
007940         ELSE
007950             MOVE 'N' TO MN-VALID-LINE-SW
007960         END-IF
007970     END-IF.
007980     IF MN-LINE-IS-VALID
007990         MOVE MT-PAYLOAD (MT-SCAN-PTR:) TO MN-REASON
008000         PERFORM 500-TRIM-REASON-BLANK
008010     END-IF.
008020*
008030 500-TRIM-LEADING-BLANK.
008040     IF MT-FIELD-1 (1:1) = SPACE
008050         MOVE MT-FIELD-1 (2:9) TO MT-FIELD-1 (1:9)
008060         MOVE SPACE TO MT-FIELD-1 (10:1)
008070     END-IF.
008080*
008090 500-TRIM-REASON-BLANK.
008100     IF MN-REASON (1:1) = SPACE
008110         MOVE MN-REASON (2:59) TO MN-REASON (1:59)
008120         MOVE SPACE TO MN-REASON (60:1)
008130     END-IF.
008140*
008150 500-WARN-SKIPPED-MONEY-LINE.
008160     ADD 1 TO WARNING-COUNT.
008170     MOVE SPACES TO WS-RUN-LOG-TEXT.
008180     STRING 'WARNING - SKIPPED INVALID MONEY LOG LINE '
008190            MONEY-LINE-NO
008200         INTO WS-RUN-LOG-TEXT
008210     END-STRING.
008220     MOVE WS-RUN-LOG-TEXT TO RUN-LOG-LINE-OUT.
008230     WRITE RUN-LOG-LINE-OUT.
008240*
008250* Post one valid money event - balance moves with no floor; the
008260* activity window is stamped the same way for either log, first
008270* event wins FIRST-EVENT-TS, every event updates LAST-EVENT-TS.
008280*-----------------------------------------------------------------
008290 400-APPLY-MONEY-EVENT.
008300     ADD 1 TO MONEY-EVENT-COUNT.
008310     MOVE MN-PLAYER-ID TO WS-LOOKUP-PLAYER-ID.
008320     MOVE MN-TIMESTAMP TO WS-EVENT-TIMESTAMP.
008330     PERFORM 500-STAMP-PLAYER-ACTIVITY.
008340     PERFORM 500-READ-OR-STUB-PLYRSTAT.
008350     IF MN-ACTION-ADD
008360         ADD MN-AMOUNT TO PS-MONEY-BALANCE
008370     ELSE
008380         SUBTRACT MN-AMOUNT FROM PS-MONEY-BALANCE
008390     END-IF.
008400     PERFORM 500-REWRITE-OR-WRITE-PLYRSTAT.
008410*
008420 500-READ-OR-STUB-PLYRSTAT.
008430     MOVE WS-LOOKUP-PLAYER-ID TO PS-PLAYER-ID.
008440     READ PLYRSTAT-FILE
008450         INVALID KEY
008460             MOVE SPACES TO WS-PLYRSTAT-RECORD
008470             MOVE WS-LOOKUP-PLAYER-ID TO PS-PLAYER-ID
008480             MOVE 'unknown' TO PS-NAME
008490             MOVE 0 TO PS-MONEY-BALANCE
008500             MOVE 'N' TO PS-ACTIVITY-SW
008510             MOVE 0 TO PS-FIRST-EVENT-TS
008520             MOVE 0 TO PS-LAST-EVENT-TS
008530     END-READ.
008540*
008550 500-REWRITE-OR-WRITE-PLYRSTAT.
008560     REWRITE WS-PLYRSTAT-RECORD
008570         INVALID KEY
008580             WRITE WS-PLYRSTAT-RECORD
008590     END-REWRITE.
008600*
008610 400-CLOSE-MONEY-PASS-FILES.
008620     CLOSE MONEY-LOG-IN
008630           PLYRSTAT-FILE
008640           RUN-LOG-OUT.
008650*
008660 400-DISPLAY-MONEY-PASS-EOJ.
008670     DISPLAY 'BUILD-STATE - MONEY EVENTS APPLIED: '
008680             MONEY-EVENT-COUNT.
008690     DISPLAY 'BUILD-STATE - WARNINGS ISSUED: '
008700             WARNING-COUNT.
