000100*****************************************************************
000110* This program answers item-id lookups against the working-state
000120*    files BUILD-STATE maintains - one id per input line, until the
000130*    input runs out.  Blank lines are skipped; a line that is not a
000140*    plain number is answered with an "invalid id" message instead
000150*    of a lookup.  A valid id that BUILD-STATE never saw comes back
000160*    as zero totals and the catalog's own "unknown" name - this is
000170*    not treated as an error, the same stance STATS-REPORT takes
000180*    toward a catalog miss.
000190*
000200* Run After
000210*    - STATS-REPORT   (file StatsReport.cbl) - shares the indexed
000220*                       item catalog that job builds; this program
000230*                       opens it INPUT only and never rebuilds it.
000240*
000250*****************************************************************
000260 IDENTIFICATION              DIVISION.
000270*-----------------------------------------------------------------
000280 PROGRAM-ID.                 ITEM-QUERY.
000290 AUTHOR.                     D M HOLLOWAY.
000300 INSTALLATION.               GAME OPS BATCH - LOG PROCESSING.
000310 DATE-WRITTEN.               APRIL 2, 1991.
000320 DATE-COMPILED.
000330 SECURITY.                   UNCLASSIFIED.
000340*-----------------------------------------------------------------
000350* CHANGE LOG
000360*    1991-04-02  DMH  CR-1104  Original delivery - reads item ids
000370*                               off QUERY-IN, answers each with name,
000380*                               total quantity, owner count and the
000390*                               top holders, off a full PLYRSTAT
000400*                               scan per id.
000410*    1991-06-09  DMH  CR-1151  Top-holders lookup now goes through
000420*                               PLYRITEM's new alternate key instead
000430*                               of a full PLYRSTAT scan per query -
000440*                               same CR that added the key to the
000450*                               PlyrItem copybook itself.
000460*    1994-12-05  RBW  CR-1341  Blank input lines now produce no
000470*                               output at all instead of an empty
000480*                               answer block; ops was seeing answer
000490*                               blocks with nothing but a rule line
000500*                               in them when the job stream had
000510*                               trailing blank cards.
000520*    1996-08-20  SRK  CR-1421  Non-numeric lines now answered with
000530*                               an "invalid id" line and the job
000540*                               moves on to the next line; it used
000550*                               to abend the step on the first bad
000560*                               card in the deck.
000570*    1998-09-10  SRK  CR-1490  Y2K READINESS - reviewed; this program
000580*                               carries no date or year field of its
000590*                               own, no change required.
000600*    2001-03-01  HLM  CR-1556  Top-holders table now drops any
000610*                               PLYRITEM row at zero quantity - a
000620*                               player who sold off everything was
000630*                               still showing up with a zero count
000640*                               ahead of real holders on a quiet item.
000650*-----------------------------------------------------------------
000660 ENVIRONMENT                 DIVISION.
000670*-----------------------------------------------------------------
000680 CONFIGURATION               SECTION.
000690 SOURCE-COMPUTER.            IBM-3090.
000700 OBJECT-COMPUTER.            IBM-3090.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730*-----------------------------------------------------------------
000740 INPUT-OUTPUT                SECTION.
000750 FILE-CONTROL.
000760     SELECT  QUERY-IN
000770             ASSIGN TO QUERYIN
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS IS QI-FILE-STATUS.
000800
000810     SELECT  QUERY-OUT
000820             ASSIGN TO QUERYOUT
000830             ORGANIZATION IS LINE SEQUENTIAL
000840             FILE STATUS IS QO-FILE-STATUS.
000850
000860     SELECT  ITEMCAT-FILE
000870             ASSIGN TO ITEMIDX
000880             ORGANIZATION IS INDEXED
000890             ACCESS MODE IS RANDOM
000900             RECORD KEY IS IC-ITEM-TYPE-ID
000910             FILE STATUS IS IX-FILE-STATUS.
000920
000930     SELECT  ITEMSTAT-FILE
000940             ASSIGN TO ITEMSTAT
000950             ORGANIZATION IS INDEXED
000960             ACCESS MODE IS RANDOM
000970             RECORD KEY IS IS-ITEM-TYPE-ID
000980             FILE STATUS IS IS-FILE-STATUS.
000990
001000     SELECT  PLYRITEM-FILE
001010             ASSIGN TO PLYRITEM
001020             ORGANIZATION IS INDEXED
001030             ACCESS MODE IS DYNAMIC
001040             RECORD KEY IS PI-COMPOSITE-KEY
001050             ALTERNATE RECORD KEY IS PI-ITEM-TYPE-ID
001060                 WITH DUPLICATES
001070             FILE STATUS IS PI-FILE-STATUS.
001080
001090     SELECT  PLYRSTAT-FILE
001100             ASSIGN TO PLYRSTAT
001110             ORGANIZATION IS INDEXED
001120             ACCESS MODE IS RANDOM
001130             RECORD KEY IS PS-PLAYER-ID
001140             FILE STATUS IS PR-FILE-STATUS.
001150*-----------------------------------------------------------------
001160 DATA                        DIVISION.
001170*-----------------------------------------------------------------
001180 FILE                        SECTION.
001190 FD  QUERY-IN
001200     RECORD CONTAINS 9 CHARACTERS
001210     DATA RECORD IS QI-LINE-IN.
001220 01  QI-LINE-IN                   PIC X(09).
001230
001240 FD  QUERY-OUT
001250     RECORD CONTAINS 80 CHARACTERS
001260     DATA RECORD IS QUERY-LINE-OUT.
001270 01  QUERY-LINE-OUT               PIC X(80).
001280
001290 FD  ITEMCAT-FILE
001300     RECORD CONTAINS 60 CHARACTERS
001310     DATA RECORD IS WS-ITEMCAT-RECORD.
001320     COPY "D:\Copybooks\ItemCat.cpy".
001330
001340 FD  ITEMSTAT-FILE
001350     RECORD CONTAINS 75 CHARACTERS
001360     DATA RECORD IS WS-ITEMSTAT-RECORD.
001370     COPY "D:\Copybooks\ItemStat.cpy".
001380
001390 FD  PLYRITEM-FILE
001400     RECORD CONTAINS 41 CHARACTERS
001410     DATA RECORD IS WS-PLYRITEM-RECORD.
001420     COPY "D:\Copybooks\PlyrItem.cpy".
001430
001440 FD  PLYRSTAT-FILE
001450     RECORD CONTAINS 93 CHARACTERS
001460     DATA RECORD IS WS-PLYRSTAT-RECORD.
001470     COPY "D:\Copybooks\PlyrStat.cpy".
001480*-----------------------------------------------------------------
001490 WORKING-STORAGE             SECTION.
001500*-----------------------------------------------------------------
001510* Standalone holder-scan counter - no report reads it, it is here
001520* strictly for a dump to confirm how far the PLYRITEM alternate-key
001530* walk got if a query's holder list is ever reported as short.
001540 77  WS-HOLDER-SCAN-COUNT        PIC 9(09) COMP VALUE 0.
001550 01  SWITCHES-AND-COUNTERS.
001560     05  QUERY-EOF-SW                PIC X(01) VALUE 'N'.
001570         88  QUERY-IN-EOF                 VALUE 'Y'.
001580     05  WS-LINE-BLANK-SW            PIC X(01).
001590         88  WS-LINE-IS-BLANK             VALUE 'Y'.
001600     05  WS-LINE-INVALID-SW          PIC X(01).
001610         88  WS-LINE-IS-INVALID           VALUE 'Y'.
001620     05  QUERY-COUNT                 PIC 9(09) COMP VALUE 0.
001630     05  INVALID-COUNT               PIC 9(09) COMP VALUE 0.
001640
001650 01  FILE-STATUS-CODES.
001660     05  QI-FILE-STATUS              PIC X(02).
001670     05  QO-FILE-STATUS              PIC X(02).
001680     05  IX-FILE-STATUS              PIC X(02).
001690     05  IS-FILE-STATUS              PIC X(02).
001700     05  PI-FILE-STATUS              PIC X(02).
001710     05  PR-FILE-STATUS              PIC X(02).
001720*-----------------------------------------------------------------
001730* Scan QI-LINE-IN for the first trailing blank to find how many of
001740* its 9 characters actually hold the id, the same token-length idea
001750* MERGE-LOGS uses on its comma-list tokens, restated against a
001760* straight line-sequential record instead of an UNSTRING token.
001770*-----------------------------------------------------------------
001780 01  WS-LINE-EDIT-WORK.
001790     05  WS-SCAN-POS                 PIC 9(02) COMP.
001800     05  WS-ID-LEN                   PIC 9(02) COMP.
001810     05  WS-QUERY-ID                 PIC 9(09).
001820
001830*-----------------------------------------------------------------
001840* Top-10 holders table for the id on hand, kept sorted descending
001850* by quantity; a tie sorts ascending by player id for free, the
001860* same way PLYRITEM's alternate key delivers its duplicates - id
001870* order - off PI-PLAYER-ID within a matching PI-ITEM-TYPE-ID group.
001880*-----------------------------------------------------------------
001890 01  WS-HOLDERS-TABLE.
001900     05  HD-COUNT                    PIC 9(02) COMP VALUE 0.
001910     05  HD-SCAN-IDX                 PIC 9(02) COMP.
001920     05  HD-ENTRY OCCURS 10 TIMES INDEXED BY HD-IDX.
001930         10  HD-PLAYER-ID             PIC 9(09).
001940         10  HD-NAME                  PIC X(30).
001950         10  HD-QUANTITY              PIC S9(11).
001960
001970 01  WS-CANDIDATE-WORK.
001980     05  WS-CAND-PLAYER-ID           PIC 9(09).
001990     05  WS-CAND-QUANTITY            PIC S9(11).
002000     05  WS-SHIFT-IDX                PIC 9(02) COMP.
002010
002020 01  WS-ANSWER-WORK.
002030     05  WS-LOOKUP-ITEM-ID           PIC 9(09).
002040     05  WS-TOTAL-QTY                PIC S9(13).
002050     05  WS-OWNER-COUNT              PIC 9(09).
002060*-----------------------------------------------------------------
002070* Answer lines - built one field at a time into these groups and
002080* written straight through to QUERY-OUT, the same "build the line
002090* image, then WRITE FROM" habit the report job uses, cut down to a
002100* plain answer block instead of a columnar report.
002110*-----------------------------------------------------------------
002120 01  QA-HEADER-LINE-1.
002130     05  FILLER                      PIC X(05) VALUE 'ITEM '.
002140     05  QA-ITEM-ID-O                PIC Z(08)9.
002150     05  FILLER                      PIC X(02) VALUE ': '.
002160     05  QA-ITEM-NAME-O              PIC X(40).
002170     05  FILLER                      PIC X(24) VALUE SPACES.
002180
002190 01  QA-HEADER-LINE-2.
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002210     05  FILLER                      PIC X(17) VALUE 'TOTAL QUANTITY: '.
002220     05  QA-TOTAL-QTY-O               PIC -(12)9.
002230     05  FILLER                      PIC X(48) VALUE SPACES.
002240
002250 01  QA-HEADER-LINE-3.
002260     05  FILLER                      PIC X(02) VALUE SPACES.
002270     05  FILLER                      PIC X(14) VALUE 'OWNER COUNT: '.
002280     05  QA-OWNER-COUNT-O             PIC Z(08)9.
002290     05  FILLER                      PIC X(55) VALUE SPACES.
002300
002310 01  QA-HOLDERS-LABEL-LINE.
002320     05  FILLER                      PIC X(02) VALUE SPACES.
002330     05  FILLER                      PIC X(12) VALUE 'TOP HOLDERS:'.
002340     05  FILLER                      PIC X(66) VALUE SPACES.
002350
002360 01  QA-HOLDER-LINE.
002370     05  FILLER                      PIC X(04) VALUE SPACES.
002380     05  QA-HOLDER-NAME-O            PIC X(30).
002390     05  FILLER                      PIC X(02) VALUE ', '.
002400     05  QA-HOLDER-QTY-O             PIC Z(08)9.
002410     05  FILLER                      PIC X(35) VALUE SPACES.
002420
002430 01  QA-NO-HOLDERS-LINE.
002440     05  FILLER                      PIC X(04) VALUE SPACES.
002450     05  FILLER                     PIC X(20) VALUE 'NO HOLDERS ON FILE.'.
002460     05  FILLER                      PIC X(56) VALUE SPACES.
002470
002480 01  QA-INVALID-LINE.
002490     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  QA-INVALID-ID-O             PIC X(09).
002510     05  FILLER                      PIC X(13) VALUE ' - INVALID ID'.
002520     05  FILLER                      PIC X(57) VALUE SPACES.
002530
002540 01  QA-BLANK-LINE.
002550     05  FILLER                      PIC X(80) VALUE SPACES.
002560*-----------------------------------------------------------------
002570 PROCEDURE                   DIVISION.
002580*-----------------------------------------------------------------
002590* Main procedure
002600*-----------------------------------------------------------------
002610 100-ITEM-QUERY.
002620     PERFORM 200-INITIATE-ITEM-QUERY THRU 200-INITIATE-ITEM-QUERY-EXIT.
002630     PERFORM 200-PROCEED-ITEM-QUERY
002640         UNTIL QUERY-IN-EOF.
002650     PERFORM 200-TERMINATE-ITEM-QUERY
002660         THRU 200-TERMINATE-ITEM-QUERY-EXIT.
002670
002680     STOP RUN.
002690
002700 200-INITIATE-ITEM-QUERY.
002710     PERFORM 300-OPEN-QUERY-FILES.
002720     PERFORM 400-READ-ONE-QUERY-LINE.
002730 200-INITIATE-ITEM-QUERY-EXIT.
002740     EXIT.
002750
002760*-----------------------------------------------------------------
002770* One line in, one answer (or one rejection) out, then on to the
002780* next line - no retry of a bad line, unlike the old screen job's
002790* ask-again loop this driver was built from.
002800*-----------------------------------------------------------------
002810 200-PROCEED-ITEM-QUERY.
002820     PERFORM 300-EDIT-QUERY-LINE.
002830     IF NOT WS-LINE-IS-BLANK
002840         IF WS-LINE-IS-INVALID
002850             PERFORM 300-ANSWER-INVALID-ID
002860         ELSE
002870             PERFORM 300-ANSWER-ONE-QUERY
002880         END-IF
002890     END-IF.
002900     PERFORM 400-READ-ONE-QUERY-LINE.
002910
002920 200-TERMINATE-ITEM-QUERY.
002930     PERFORM 300-CLOSE-QUERY-FILES.
002940     DISPLAY 'ITEM-QUERY: QUERIES ANSWERED: '
002950             QUERY-COUNT.
002960     DISPLAY 'ITEM-QUERY: INVALID IDS REJECTED: '
002970             INVALID-COUNT.
002980 200-TERMINATE-ITEM-QUERY-EXIT.
002990     EXIT.
003000*-----------------------------------------------------------------
003010* Leaf paragraphs - setup and shutdown.
003020*-----------------------------------------------------------------
003030 300-OPEN-QUERY-FILES.
003040     OPEN INPUT  QUERY-IN.
003050     OPEN OUTPUT QUERY-OUT.
003060     OPEN INPUT  ITEMCAT-FILE.
003070     OPEN INPUT  ITEMSTAT-FILE.
003080     OPEN INPUT  PLYRITEM-FILE.
003090     OPEN INPUT  PLYRSTAT-FILE.
003100
003110 300-CLOSE-QUERY-FILES.
003120     CLOSE QUERY-IN
003130           QUERY-OUT
003140           ITEMCAT-FILE
003150           ITEMSTAT-FILE
003160           PLYRITEM-FILE
003170           PLYRSTAT-FILE.
003180
003190*-----------------------------------------------------------------
003200* Blank lines are skipped outright (CR-1341); anything left is
003210* tested a character at a time for its true length, then for
003220* IS NUMERIC over that length only - a trailing-blank-padded line
003230* would fail a straight 9-character numeric test every time.
003240*-----------------------------------------------------------------
003250 300-EDIT-QUERY-LINE.
003260     MOVE 'N' TO WS-LINE-BLANK-SW.
003270     MOVE 'N' TO WS-LINE-INVALID-SW.
003280     IF QI-LINE-IN = SPACES
003290         MOVE 'Y' TO WS-LINE-BLANK-SW
003300     ELSE
003310         PERFORM 400-FIND-QUERY-ID-LENGTH
003320         IF QI-LINE-IN (1:WS-ID-LEN) IS NUMERIC
003330             MOVE QI-LINE-IN (1:WS-ID-LEN) TO WS-QUERY-ID
003340         ELSE
003350             MOVE 'Y' TO WS-LINE-INVALID-SW
003360         END-IF
003370     END-IF.
003380
003390*-----------------------------------------------------------------
003400* Leaf paragraphs - one query answered.
003410*-----------------------------------------------------------------
003420 300-ANSWER-ONE-QUERY.
003430     MOVE WS-QUERY-ID TO WS-LOOKUP-ITEM-ID.
003440     PERFORM 400-RESOLVE-ITEM-NAME.
003450     PERFORM 400-RESOLVE-ITEM-TOTALS.
003460     PERFORM 400-BUILD-HOLDERS-TABLE.
003470     PERFORM 400-PRINT-ANSWER-BLOCK.
003480     ADD 1 TO QUERY-COUNT.
003490
003500 300-ANSWER-INVALID-ID.
003510     MOVE QI-LINE-IN TO QA-INVALID-ID-O.
003520     WRITE QUERY-LINE-OUT FROM QA-INVALID-LINE.
003530     ADD 1 TO INVALID-COUNT.
003540
003550*-----------------------------------------------------------------
003560* Resolve WS-LOOKUP-ITEM-ID against the indexed catalog STATS-REPORT
003570* left behind - a miss renders downstream as "unknown item", the
003580* same stance the report job takes on the same lookup.
003590*-----------------------------------------------------------------
003600 400-RESOLVE-ITEM-NAME.
003610     MOVE WS-LOOKUP-ITEM-ID TO IC-ITEM-TYPE-ID.
003620     READ ITEMCAT-FILE
003630         INVALID KEY
003640             STRING 'unknown item ' DELIMITED BY SIZE
003650                    WS-LOOKUP-ITEM-ID DELIMITED BY SIZE
003660                 INTO IC-ITEM-NAME
003670     END-READ.
003680
003690*-----------------------------------------------------------------
003700* An id BUILD-STATE never saw is answered with zero totals, not an
003710* error - ITEMSTAT simply has no row for it.
003720*-----------------------------------------------------------------
003730 400-RESOLVE-ITEM-TOTALS.
003740     MOVE WS-LOOKUP-ITEM-ID TO IS-ITEM-TYPE-ID.
003750     MOVE 0 TO WS-TOTAL-QTY.
003760     MOVE 0 TO WS-OWNER-COUNT.
003770     READ ITEMSTAT-FILE.
003780     IF IS-FILE-STATUS = '00'
003790         MOVE IS-TOTAL-QTY   TO WS-TOTAL-QTY
003800         MOVE IS-OWNER-COUNT TO WS-OWNER-COUNT
003810     END-IF.
003820
003830*-----------------------------------------------------------------
003840* START on the alternate key puts the cursor at the first PLYRITEM
003850* row for this item, if any; READ NEXT then walks every holder in
003860* ascending player-id order without a full-file scan (CR-1151).
003870* Zero-quantity rows are skipped outright (CR-1556).
003880*-----------------------------------------------------------------
003890 400-BUILD-HOLDERS-TABLE.
003900     MOVE 0 TO HD-COUNT.
003910     MOVE WS-LOOKUP-ITEM-ID TO PI-ITEM-TYPE-ID.
003920     START PLYRITEM-FILE KEY IS = PI-ITEM-TYPE-ID
003930         INVALID KEY
003940             MOVE '10' TO PI-FILE-STATUS
003950     END-START.
003960     PERFORM 400-SCAN-ONE-HOLDER-ROW
003970         UNTIL PI-FILE-STATUS NOT = '00'.
003980
003990* AT END, or a row belonging to the next item id, both branch
004000* straight to the exit and skip the quantity test below - there is
004010* no holder left to post either way.
004020*-----------------------------------------------------------------
004030 400-SCAN-ONE-HOLDER-ROW.
004040     ADD 1 TO WS-HOLDER-SCAN-COUNT.
004050     READ PLYRITEM-FILE NEXT RECORD
004060         AT END
004070             MOVE '10' TO PI-FILE-STATUS
004080             GO TO 400-SCAN-ONE-HOLDER-ROW-EXIT
004090     END-READ.
004100     IF PI-ITEM-TYPE-ID NOT = WS-LOOKUP-ITEM-ID
004110         MOVE '10' TO PI-FILE-STATUS
004120         GO TO 400-SCAN-ONE-HOLDER-ROW-EXIT
004130     END-IF.
004140     IF PI-QUANTITY > 0
004150         PERFORM 500-POST-ONE-HOLDER-ROW
004160     END-IF.
004170 400-SCAN-ONE-HOLDER-ROW-EXIT.
004180     EXIT.
004190
004200 500-POST-ONE-HOLDER-ROW.
004210     MOVE PI-PLAYER-ID TO WS-CAND-PLAYER-ID.
004220     MOVE PI-QUANTITY  TO WS-CAND-QUANTITY.
004230     MOVE PI-PLAYER-ID TO PS-PLAYER-ID.
004240     MOVE SPACES       TO PS-NAME.
004250     READ PLYRSTAT-FILE
004260         INVALID KEY
004270             STRING 'unknown player ' DELIMITED BY SIZE
004280                    PI-PLAYER-ID      DELIMITED BY SIZE
004290                 INTO PS-NAME
004300     END-READ.
004310     PERFORM 500-INSERT-HOLDER-ENTRY.
004320
004330*-----------------------------------------------------------------
004340* Insertion sort on quantity descending; PLYRITEM's own key order
004350* already hands the rows to us ascending by player id, so a stable
004360* "insert before the first strictly lower entry" rule breaks a tied
004370* quantity by id ascending for free, the same idea STATS-REPORT
004380* leans on for its mentions table.
004390*-----------------------------------------------------------------
004400 500-INSERT-HOLDER-ENTRY.
004410     MOVE 1 TO HD-SCAN-IDX.
004420     PERFORM 500-ADVANCE-HD-SCAN
004430         UNTIL HD-SCAN-IDX > HD-COUNT
004440            OR HD-QUANTITY (HD-SCAN-IDX) < WS-CAND-QUANTITY.
004450     IF HD-SCAN-IDX NOT > 10
004460         PERFORM 500-SHIFT-HD-SLOTS-DOWN
004470         MOVE WS-CAND-PLAYER-ID TO HD-PLAYER-ID (HD-SCAN-IDX)
004480         MOVE PS-NAME           TO HD-NAME     (HD-SCAN-IDX)
004490         MOVE WS-CAND-QUANTITY  TO HD-QUANTITY (HD-SCAN-IDX)
004500         IF HD-COUNT < 10
004510             ADD 1 TO HD-COUNT
004520         END-IF
004530     END-IF.
004540
004550 500-ADVANCE-HD-SCAN.
004560     ADD 1 TO HD-SCAN-IDX.
004570
004580 500-SHIFT-HD-SLOTS-DOWN.
004590     MOVE HD-COUNT TO WS-SHIFT-IDX.
004600     IF WS-SHIFT-IDX > 9
004610         MOVE 9 TO WS-SHIFT-IDX
004620     END-IF.
004630     PERFORM 500-SHIFT-ONE-HD-SLOT
004640         VARYING WS-SHIFT-IDX FROM WS-SHIFT-IDX BY -1
004650             UNTIL WS-SHIFT-IDX < HD-SCAN-IDX.
004660
004670 500-SHIFT-ONE-HD-SLOT.
004680     MOVE HD-PLAYER-ID (WS-SHIFT-IDX) TO HD-PLAYER-ID (WS-SHIFT-IDX + 1).
004690     MOVE HD-NAME      (WS-SHIFT-IDX) TO HD-NAME      (WS-SHIFT-IDX + 1).
004700     MOVE HD-QUANTITY  (WS-SHIFT-IDX) TO HD-QUANTITY  (WS-SHIFT-IDX + 1).
004710
004720*-----------------------------------------------------------------
004730* Leaf paragraphs - build and write the answer block.
004740*-----------------------------------------------------------------
004750 400-PRINT-ANSWER-BLOCK.
004760     MOVE WS-LOOKUP-ITEM-ID TO QA-ITEM-ID-O.
004770     MOVE IC-ITEM-NAME      TO QA-ITEM-NAME-O.
004780     WRITE QUERY-LINE-OUT FROM QA-HEADER-LINE-1.
004790     MOVE WS-TOTAL-QTY TO QA-TOTAL-QTY-O.
004800     WRITE QUERY-LINE-OUT FROM QA-HEADER-LINE-2.
004810     MOVE WS-OWNER-COUNT TO QA-OWNER-COUNT-O.
004820     WRITE QUERY-LINE-OUT FROM QA-HEADER-LINE-3.
004830     WRITE QUERY-LINE-OUT FROM QA-HOLDERS-LABEL-LINE.
004840     IF HD-COUNT = 0
004850         WRITE QUERY-LINE-OUT FROM QA-NO-HOLDERS-LINE
004860     ELSE
004870         PERFORM 400-PRINT-ONE-HOLDER
004880             VARYING HD-IDX FROM 1 BY 1
004890                 UNTIL HD-IDX > HD-COUNT
004900     END-IF.
004910     WRITE QUERY-LINE-OUT FROM QA-BLANK-LINE.
004920
004930 400-PRINT-ONE-HOLDER.
004940     MOVE HD-NAME     (HD-IDX) TO QA-HOLDER-NAME-O.
004950     MOVE HD-QUANTITY (HD-IDX) TO QA-HOLDER-QTY-O.
004960     WRITE QUERY-LINE-OUT FROM QA-HOLDER-LINE.
004970
004980*-----------------------------------------------------------------
004990* Leaf paragraphs - input.
005000*-----------------------------------------------------------------
005010 400-READ-ONE-QUERY-LINE.
005020     READ QUERY-IN
005030         AT END
005040             MOVE 'Y' TO QUERY-EOF-SW
005050     END-READ.
005060
005070*-----------------------------------------------------------------
005080* Walk QI-LINE-IN a character at a time to find the first trailing
005090* blank, the same idea MERGE-LOGS uses to find a token's true length
005100* ahead of testing it IS NUMERIC.
005110*-----------------------------------------------------------------
005120 400-FIND-QUERY-ID-LENGTH.
005130     MOVE 1 TO WS-SCAN-POS.
005140     PERFORM 500-ADVANCE-ID-SCAN
005150         UNTIL WS-SCAN-POS > 9
005160            OR QI-LINE-IN (WS-SCAN-POS:1) = SPACE.
005170     MOVE WS-SCAN-POS TO WS-ID-LEN.
005180     SUBTRACT 1 FROM WS-ID-LEN.
005190
005200 500-ADVANCE-ID-SCAN.
005210     ADD 1 TO WS-SCAN-POS.
